000100******************************************************************
000200*              COPY RHCFG01 - PARAMETROS DE CONTROL DE HORAS
000300*              --------------------------------------------
000400*   LAYOUT DE TRABAJO PARA EL ARCHIVO RHCFGN (FECHAS Y DIAS DE
000500*   LA SEMANA QUE NO SE CONSIDERAN LABORABLES PARA EFECTOS DEL
000600*   CALCULO DE SALDO DE HORAS).  EL ARCHIVO SE LEE UNA SOLA VEZ
000700*   POR CORRIDA, EN 200-CARGA-CONFIGURACION.
000800******************************************************************
000900 01  RHCF-PARAMETROS.
001000     05  RHCF-HORAS-ESPERADAS-DIA   PIC S9(3)V9(2) VALUE +7.50.
001100     05  RHCF-CANT-FECHAS-NL        PIC 9(4)  COMP VALUE ZERO.
001200     05  RHCF-TABLA-FECHAS-NL.
001300         10  RHCF-FECHA-NL          OCCURS 1 TO 0366 TIMES
001400                                     DEPENDING ON RHCF-CANT-FECHAS-NL
001500                                     INDEXED BY RHCF-IDX-FECHA
001600                                     PIC 9(8).
001700     05  RHCF-CANT-DIASEM-NL        PIC 9(1)  COMP VALUE ZERO.
001800     05  RHCF-TABLA-DIASEM-NL.
001900         10  RHCF-DIASEM-NL         OCCURS 1 TO 7 TIMES
002000                                     DEPENDING ON RHCF-CANT-DIASEM-NL
002100                                     INDEXED BY RHCF-IDX-DIASEM
002200                                     PIC 9(1).
002300     05  FILLER                     PIC X(20).
002400*
002500*   LINEA CRUDA DEL ARCHIVO RHCFGN, FORMATO CLAVE=LISTA-VALORES,
002600*   POR EJEMPLO:
002700*      FECHAS-NO-LABORABLES=20250101,20250704,20251225
002800*      DIAS-SEMANA-NO-LABORABLES=1,7
002900*   SE PARTE POR EL SIGNO '=' EN 210-INTERPRETA-PARAMETRO.
003000*
003100 01  RHCF-LINEA-CRUDA               PIC X(200).
003200 01  RHCF-LINEA-PARAMETRO.
003300     05  RHCF-CLAVE-PARAMETRO       PIC X(30).
003400     05  RHCF-VALOR-PARAMETRO       PIC X(169).
