000100******************************************************************
000200*              COPY RHENT01 - REGISTRO DE ENTRADA DE HORAS
000300*              --------------------------------------------
000400*   UNA LINEA POR ENTRADA DE TIEMPO REPORTADA EN LA HOJA (SHEET)
000500*   QUE SE ESTA PROCESANDO.  SE USA TANTO PARA EL REGISTRO YA
000600*   DESCOMPUESTO (RHEN-REGISTRO) COMO PARA EL RENGLON DEL SORT
000700*   (SOR-REGISTRO) Y LA TABLA DE TRABAJO POR HOJA (RHEN-DETALLE).
000800******************************************************************
000900 01  RHEN-REGISTRO.
001000     05  RHEN-FECHA                 PIC 9(8).
001100     05  RHEN-FECHA-R REDEFINES RHEN-FECHA.
001200         10  RHEN-ANIO              PIC 9(4).
001300         10  RHEN-MES               PIC 9(2).
001400         10  RHEN-DIA               PIC 9(2).
001500     05  RHEN-COMENTARIO            PIC X(60).
001600     05  RHEN-PROYECTO              PIC X(30).
001700     05  RHEN-TAREA                 PIC X(30).
001800     05  RHEN-HORAS                 PIC S9(3)V9(2).
001900     05  FILLER                     PIC X(10).
002000*
002100*   LINEA CRUDA LEIDA DE RHENTR Y SUS COLUMNAS DESPUES DE PARTIR
002200*   POR COMA (UNSTRING).  UNA HOJA PUEDE TRAER LAS 5 COLUMNAS EN
002300*   CUALQUIER ORDEN, POR ESO SE GUARDA UN MAPA DE POSICIONES.
002400*
002500 01  RHEN-LINEA-CRUDA               PIC X(200).
002600 01  RHEN-COLUMNAS-HOJA.
002700     05  RHEN-CNT-COLUMNAS          PIC 9(1)  COMP VALUE ZERO.
002800     05  RHEN-COLUMNA OCCURS 5 TIMES
002900                      INDEXED BY RHEN-IDX-COL
003000                                                 PIC X(60).
003100 01  RHEN-MAPA-COLUMNA.
003200     05  RHEN-COL-FECHA             PIC 9(1)  COMP VALUE ZERO.
003300     05  RHEN-COL-COMENTARIO        PIC 9(1)  COMP VALUE ZERO.
003400     05  RHEN-COL-PROYECTO          PIC 9(1)  COMP VALUE ZERO.
003500     05  RHEN-COL-TAREA             PIC 9(1)  COMP VALUE ZERO.
003600     05  RHEN-COL-HORAS             PIC 9(1)  COMP VALUE ZERO.
003700*
003800*   TABLA DE TRABAJO: TODAS LAS ENTRADAS DE LA HOJA QUE SE ESTA
003900*   PROCESANDO, YA ORDENADAS ASCENDENTEMENTE POR RHEN-FECHA-T.
004000*
004100 01  RHEN-TABLA-HOJA.
004200     05  RHEN-CNT-DETALLE           PIC 9(4)  COMP VALUE ZERO.
004300     05  RHEN-DETALLE OCCURS 1 TO 5000 TIMES
004400                      DEPENDING ON RHEN-CNT-DETALLE
004500                      INDEXED BY RHEN-IDX-DET.
004600         10  RHEN-FECHA-T           PIC 9(8).
004700         10  RHEN-COMENTARIO-T      PIC X(60).
004800         10  RHEN-PROYECTO-T        PIC X(30).
004900         10  RHEN-TAREA-T           PIC X(30).
005000         10  RHEN-HORAS-T           PIC S9(3)V9(2).
