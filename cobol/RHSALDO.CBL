000100******************************************************************
000200* FECHA       : 15/03/1987                                       *
000300* PROGRAMADOR : HECTOR ARMANDO GIRON PALMA (HAGP)                *
000400* APLICACION  : RECURSOS HUMANOS / CONTROL DE ASISTENCIA         *
000500* PROGRAMA    : RHSALDO                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS HOJAS DE TIEMPO REPORTADAS POR EL        *
000800*             : PERSONAL (UNA O VARIAS HOJAS POR ARCHIVO),       *
000900*             : DETERMINA EL SALDO DE HORAS DE CADA DIA DEL      *
001000*             : RANGO CUBIERTO POR CADA HOJA CONTRA LA JORNADA   *
001100*             : ESPERADA, EXCLUYENDO LOS DIAS QUE EL PARAMETRO   *
001200*             : DE CONFIGURACION MARCA COMO NO LABORABLES        *
001300*             : (SIEMPRE QUE ESE DIA NO REPORTE HORAS), Y EMITE  *
001400*             : UN REPORTE POR HOJA CON EL DETALLE DIARIO Y UN   *
001500*             : TOTAL AL FINAL                                   *
001600* ARCHIVOS    : RHLIST=C, RHCFGN=C, RHENTR=C, RHREPO=A            *
001700* ACCION (ES) : C=CONSULTAR/PROCESAR, A=ACTUALIZA (REPORTE)      *
001800* INSTALADO   : 02/04/1987                                       *
001900* BPM/RATIONAL: 118204                                           *
002000* NOMBRE      : SALDO DE HORAS LABORALES POR EMPLEADO            *
002100* DESCRIPCION : MANTENIMIENTO                                    *
002200******************************************************************
002300*                    HISTORIAL DE CAMBIOS                        *
002400******************************************************************
002500* FECHA       INIC  BPM/TCK  DESCRIPCION                         *
002600* ----------  ----  -------  ------------------------------------*
002700* 15/03/1987  HAGP  118204   VERSION INICIAL. LEE UNA HOJA POR   *118204  
002800*                            ARCHIVO Y SACA SALDO CONTRA 7.50    *
002900*                            HORAS FIJAS, SIN EXCLUSION DE DIAS  *
003000* 02/09/1988  HAGP  118955   SE AGREGA ARCHIVO RHCFGN PARA       *118955  
003100*                            PARAMETRIZAR LA JORNADA ESPERADA    *
003200* 22/01/1990  MRLC  119887   SOPORTE PARA VARIAS HOJAS DENTRO DE *119887  
003300*                            UN MISMO ARCHIVO DE ENTRADA (RHENTR)*
003400* 14/06/1991  MRLC  120340   SE AGREGA EXCLUSION DE DIAS NO      *120340  
003500*                            LABORABLES POR DIA DE LA SEMANA     *
003600* 03/03/1993  HAGP  121502   SE AGREGA EXCLUSION POR FECHA       *121502  
003700*                            ESPECIFICA (FERIADOS)               *
003800* 19/11/1994  CSGV  122650   CORRIGE CALCULO DE DIA DE LA SEMANA *122650  
003900*                            EN AÑOS BISIESTOS                   *
004000* 27/07/1995  CSGV  122980   SE ORDENA EL DETALLE DE LA HOJA POR *122980  
004100*                            FECHA ANTES DE RECORRER EL RANGO    *
004200* 11/02/1997  CSGV  124417   REPORTE PASA A REPORT WRITER (RHL-  *124417  
004300*                            REPORTE-HORAS) EN VEZ DE WRITE      *
004400*                            DIRECTO SOBRE RHREPO                *
004500* 30/09/1998  CSGV  125903   REVISION Y2K: RHEN-FECHA Y CAMPOS   *125903  
004600*                            DE FECHA PASAN A AAAAMMDD (4 DIG.)   *
004700*                            DIGITOS DE AÑO) EN TODOS LOS        *
004800*                            ARCHIVOS DE ESTE PROGRAMA           *
004900* 18/01/1999  CSGV  126011   PRUEBAS DE PASO DE SIGLO, SIN       *126011  
005000*                            HALLAZGOS. QUEDA EN PRODUCCION      *
005100* 25/08/2000  MLQP  127740   SE AGREGA CONTADOR DE HOJAS SIN     *127740  
005200*                            ENCABEZADO VALIDO (AVISO, NO PARA   *
005300*                            LA CORRIDA)                         *
005400* 09/05/2003  MLQP  130215   PERMITE QUE LAS COLUMNAS DE LA HOJA *130215  
005500*                            VENGAN EN CUALQUIER ORDEN (MAPA DE  *
005600*                            COLUMNAS POR ENCABEZADO)            *
005700* 16/10/2007  ERD   134882   SE PASA LA LISTA DE ARCHIVOS A      *134882  
005800*                            PROCESAR A UN ARCHIVO DE CONTROL    *
005900*                            (RHLIST) EN VEZ DE VENIR FIJA       *
006000* 02/03/2012  ERD   139007   RECOMPILACION EN GNUCOBOL, SIN      *139007  
006100*                            CAMBIOS DE LOGICA                   *
006200* 28/08/2023  ERD   241190   SE UNIFICA EL FORMATO DE FECHAS DE  *241190  
006300*                            CONFIGURACION (RHCFGN) CLAVE=LISTA  *
006400* 09/08/2026  ERD   244187   REESCRITURA DEL CALCULO DE SALDO    *244187  
006500*                            DIARIO Y DEL REPORTE POR HOJA PARA  *
006600*                            EL NUEVO ESTANDAR DE CONTROL DE     *
006700*                            ASISTENCIA DEL DEPARTAMENTO         *
006800******************************************************************
006900 ID DIVISION.
007000 PROGRAM-ID.    RHSALDO.
007100 AUTHOR.        HECTOR ARMANDO GIRON PALMA.
007200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DE SISTEMAS.
007300 DATE-WRITTEN.  15/03/1987.
007400 DATE-COMPILED.
007500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
007600                 RECURSOS HUMANOS UNICAMENTE.
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100*        EL UPSI-0 SE ENCIENDE DESDE JCL/SCRIPT PARA CORRIDAS DE
008200*        PRUEBA (NO CAMBIA NINGUNA LOGICA DE CALCULO, SOLO SE USA EN
008300*        900-FINALIZAR PARA DEJAR CONSTANCIA EN EL LOG DE QUE LA
008400*        CORRIDA FUE DE PRUEBA).
008500     C01 IS TOP-OF-FORM
008600     CLASS CLASE-NUMERICA IS '0' THRU '9'
008700     UPSI-0 ON  STATUS IS SW-MODO-PRUEBA
008800     UPSI-0 OFF STATUS IS SW-MODO-PRODUCCION.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*        TODOS LOS ARCHIVOS DE ESTE PROGRAMA SON LINE SEQUENTIAL
009200*        (TEXTO PLANO), NO INDEXADOS NI RELATIVOS, PORQUE SE LEEN
009300*        SIEMPRE DE PRINCIPIO A FIN Y NUNCA POR LLAVE.
009400*    LISTA DE ARCHIVOS DE HOJAS DE TIEMPO A PROCESAR EN LA CORRIDA
009500     SELECT RHLIST ASSIGN TO RHLIST
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS FS-RHLIST.
009800*    PARAMETROS DE DIAS/FECHAS NO LABORABLES Y JORNADA ESPERADA
009900     SELECT RHCFGN ASSIGN TO RHCFGN
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS FS-RHCFGN.
010200*    HOJA DE TIEMPO EN PROCESO (SE REASIGNA DINAMICAMENTE POR
010300*    CADA NOMBRE LEIDO DE RHLIST)
010400     SELECT RHENTR ASSIGN TO WKS-NOMBRE-ARCHIVO
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS FS-RHENTR.
010700*    REPORTE DE SALDO DE HORAS
010800     SELECT RHREPO ASSIGN TO RHREPO
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS FS-RHREPO.
011100*    ARCHIVO DE TRABAJO PARA ORDENAR EL DETALLE DE CADA HOJA
011200     SELECT RHEN-ORDEN ASSIGN TO SORTWK1.
011300*        SORTWK1 ES EL NOMBRE LOGICO QUE EL JCL/SCRIPT DE CORRIDA
011400*        ASIGNA AL ESPACIO DE TRABAJO DEL SORT; NO ES UN ARCHIVO QUE
011500*        EL PROGRAMA ABRA O CIERRE EXPLICITAMENTE (LO MANEJA EL
011600*        VERBO SORT).
011700 DATA DIVISION.
011800 FILE SECTION.
011900******************************************************************
012000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012100******************************************************************
012200*   LISTA DE ARCHIVOS A PROCESAR (UN NOMBRE POR RENGLON)
012300 FD  RHLIST
012400     LABEL RECORD IS STANDARD.
012500 01  REG-RHLIST.
012600     05  RHLI-NOMBRE-ARCHIVO        PIC X(48).
012700*        EL FILLER DE 2 POSICIONES CIERRA EL RENGLON A 50 COLUMNAS,
012800*        SUFICIENTE PARA CUALQUIER RUTA/NOMBRE DE ARCHIVO QUE USE
012900*        EL DEPARTAMENTO.
013000     05  FILLER                     PIC X(02).
013100*   PARAMETROS DE CONTROL, RENGLON CRUDO CLAVE=VALOR
013200 FD  RHCFGN
013300     LABEL RECORD IS STANDARD.
013400 01  REG-RHCFGN.
013500     05  RHCFGN-DATO                PIC X(198).
013600*        SE DEJA UN RENGLON ANCHO (200 CON EL FILLER) PORQUE LA LISTA
013700*        DE FECHAS DE UNA CLAVE COMO FECHAS-NO-LABORABLES PUEDE TRAER
013800*        MUCHOS VALORES SEPARADOS POR COMA.
013900     05  FILLER                     PIC X(002).
014000*   HOJA DE TIEMPO EN PROCESO, RENGLON CRUDO SEPARADO POR COMAS
014100 FD  RHENTR
014200     LABEL RECORD IS STANDARD.
014300 01  REG-RHENTR.
014400     05  RHENTR-DATO                PIC X(198).
014500*        MISMO ANCHO QUE RHCFGN, PENSADO PARA QUE QUEPA EL
014600*        COMENTARIO MAS LARGO (60) MAS PROYECTO Y TAREA (30 CADA
014700*        UNO) SIN TRUNCARSE AL PARTIR POR COMA.
014800     05  FILLER                     PIC X(002).
014900*   REPORTE DE SALDO DE HORAS, CONTROLADO POR REPORT WRITER
015000 FD  RHREPO
015100     LABEL RECORD IS STANDARD
015200     REPORT IS RHL-REPORTE-HORAS.
015300*   ARCHIVO DE TRABAJO DEL SORT DEL DETALLE POR HOJA
015400 SD  RHEN-ORDEN.
015500*        SOR-REGISTRO REPITE LOS MISMOS CAMPOS DE RHEN-DETALLE (VER
015600*        RHENT01) PORQUE EL SORT NECESITA SU PROPIO LAYOUT DE
015700*        RENGLON, NO PUEDE ORDENAR DIRECTO SOBRE UNA TABLA OCCURS.
015800 01  SOR-REGISTRO.
015900     05  SOR-FECHA                  PIC 9(8).
016000     05  SOR-COMENTARIO             PIC X(60).
016100     05  SOR-PROYECTO               PIC X(30).
016200     05  SOR-TAREA                  PIC X(30).
016300     05  SOR-HORAS                  PIC S9(3)V9(2).
016400     05  FILLER                     PIC X(10).
016500 WORKING-STORAGE SECTION.
016600******************************************************************
016700*   CONTADORES/PUNTEROS DE USO GENERAL, DECLARADOS COMO 77        *
016800*   INDEPENDIENTES (COSTUMBRE DEL DEPTO. DESDE LOS PROGRAMAS      *
016900*   ORIGINALES DE 1987) EN VEZ DE METERLOS DENTRO DE UN GRUPO 01. *
017000******************************************************************
017100 77  WKS-PUNTERO                    PIC 9(4) COMP VALUE ZERO.
017200 77  WKS-IDX                        PIC 9(2) COMP VALUE ZERO.
017300 77  WKS-CNT-CORRIDA                PIC 9(5) COMP VALUE ZERO.
017400     COPY RHENT01.
017500     COPY RHCFG01.
017600******************************************************************
017700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
017800******************************************************************
017900 01  WKS-FS-STATUS.
018000*        EL PAR FS-xxxx/FSE-xxxx SE REVISA DESPUES DE CADA OPEN DE
018100*        ARCHIVO FIJO; SI VIENE DISTINTO DE CERO SE LLAMA A LA RUTINA
018200*        DE DIAGNOSTICO DEL DEPARTAMENTO (DEBD1R00), QUE DEJA EL
018300*        DETALLE DEL ERROR EN LA BITACORA DEL SISTEMA OPERATIVO. ESTE
018400*        PROGRAMA NO REVISA FILE STATUS DESPUES DE CADA READ, SOLO EN
018500*        LOS AT END/NOT AT END NORMALES, PORQUE LOS ARCHIVOS DE
018600*        ENTRADA SON DE TEXTO PLANO Y NO SE ESPERAN ERRORES DE
018700*        LECTURA UNA VEZ ABIERTOS.
018800     02  WKS-STATUS.
018900*       LISTA DE ARCHIVOS A PROCESAR
019000         04  FS-RHLIST              PIC 9(02) VALUE ZEROES.
019100         04  FSE-RHLIST.
019200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
019300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
019400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
019500*       PARAMETROS DE CONTROL
019600         04  FS-RHCFGN              PIC 9(02) VALUE ZEROES.
019700         04  FSE-RHCFGN.
019800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
019900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
020000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
020100*       HOJA DE TIEMPO EN PROCESO
020200         04  FS-RHENTR              PIC 9(02) VALUE ZEROES.
020300         04  FSE-RHENTR.
020400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
020500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
020600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
020700*       REPORTE DE SALDO
020800         04  FS-RHREPO              PIC 9(02) VALUE ZEROES.
020900         04  FSE-RHREPO.
021000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
021100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
021200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
021300     02  PROGRAMA                   PIC X(08) VALUE SPACES.
021400     02  ARCHIVO                    PIC X(08) VALUE SPACES.
021500     02  ACCION                     PIC X(10) VALUE SPACES.
021600     02  LLAVE                      PIC X(32) VALUE SPACES.
021700     02  FILLER                     PIC X(04) VALUE SPACES.
021800******************************************************************
021900*                  AREA DE TRABAJO DEL PROGRAMA                  *
022000******************************************************************
022100 01  WKS-VARIABLES-TRABAJO.
022200*        LAS BANDERAS DE ESTE GRUPO SE DECLARAN PIC 9\(1\) COMP CON SU
022300*        88 CORRESPONDIENTE, COSTUMBRE DEL DEPARTAMENTO PARA QUE EL
022400*        PROCEDURE DIVISION PUEDA PREGUNTAR "IF FIN-SORT" EN VEZ DE
022500*        "IF WKS-SW-FIN-SORT = 1", MAS FACIL DE LEER EN REVISION DE
022600*        CODIGO.
022700     02  WKS-NOMBRE-ARCHIVO         PIC X(48) VALUE SPACES.
022800     02  WKS-FLAGS.
022900         04  WKS-FIN-RHLIST         PIC 9(1) COMP VALUE ZERO.
023000             88  FIN-LISTA-ARCHIVOS          VALUE 1.
023100         04  WKS-FIN-RHCFGN         PIC 9(1) COMP VALUE ZERO.
023200             88  FIN-RHCFGN                  VALUE 1.
023300         04  WKS-FIN-RHENTR         PIC 9(1) COMP VALUE ZERO.
023400             88  FIN-ARCHIVO-ENTRADA         VALUE 1.
023500         04  WKS-SW-ENCABEZADO-OK   PIC 9(1) COMP VALUE ZERO.
023600             88  ENCABEZADO-ENCONTRADO       VALUE 1.
023700         04  WKS-SW-LINEA-ES-ENCAB  PIC 9(1) COMP VALUE ZERO.
023800             88  LINEA-ES-ENCABEZADO         VALUE 1.
023900         04  WKS-SW-HAY-LINEA-PEND  PIC 9(1) COMP VALUE ZERO.
024000             88  HAY-LINEA-PENDIENTE         VALUE 1.
024100         04  WKS-SW-DIA-EXCLUIDO    PIC 9(1) COMP VALUE ZERO.
024200             88  DIA-EXCLUIDO                VALUE 1.
024300         04  WKS-SW-COINCIDE-DIASEM PIC 9(1) COMP VALUE ZERO.
024400             88  DIASEM-COINCIDE             VALUE 1.
024500         04  WKS-SW-COINCIDE-FECHA  PIC 9(1) COMP VALUE ZERO.
024600             88  FECHA-COINCIDE              VALUE 1.
024700         04  WKS-SW-FIN-SORT        PIC 9(1) COMP VALUE ZERO.
024800             88  FIN-SORT                    VALUE 1.
024900     02  WKS-VISTOS-ENCABEZADO.
025000*        ESTAS BANDERAS SON APARTE DEL MAPA REAL DE COLUMNAS
025100*        (RHEN-MAPA-COLUMNA, EN RHENT01) A PROPOSITO: SIRVEN SOLO
025200*        PARA DECIDIR SI UN RENGLON ES ENCABEZADO, Y SE REINICIAN EN
025300*        CADA RENGLON QUE SE REVISA; EL MAPA REAL SOLO SE TOCA UNA
025400*        VEZ QUE YA SE CONFIRMO QUE EL RENGLON SI ES ENCABEZADO.
025500         04  WKS-VISTO-FECHA        PIC 9(1) COMP VALUE ZERO.
025600         04  WKS-VISTO-COMENTARIO   PIC 9(1) COMP VALUE ZERO.
025700         04  WKS-VISTO-PROYECTO     PIC 9(1) COMP VALUE ZERO.
025800         04  WKS-VISTO-TAREA        PIC 9(1) COMP VALUE ZERO.
025900         04  WKS-VISTO-HORAS        PIC 9(1) COMP VALUE ZERO.
026000     02  WKS-TOKEN-TEMP             PIC X(20) VALUE SPACES.
026100     02  WKS-FECHA-ACTUAL           PIC 9(8) VALUE ZERO.
026200     02  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
026300         04  WKS-ANIO-ACTUAL        PIC 9(4).
026400         04  WKS-MES-ACTUAL         PIC 9(2).
026500         04  WKS-DIA-ACTUAL         PIC 9(2).
026600     02  WKS-FECHA-MENOR            PIC 9(8) VALUE ZERO.
026700     02  WKS-FECHA-MAYOR            PIC 9(8) VALUE ZERO.
026800     02  WKS-JULIANO-ACTUAL         PIC S9(9) COMP VALUE ZERO.
026900     02  WKS-JULIANO-MAYOR          PIC S9(9) COMP VALUE ZERO.
027000     02  WKS-JULIANO-REF-DOMINGO    PIC S9(9) COMP VALUE ZERO.
027100     02  WKS-DIA-SEMANA-ACTUAL      PIC 9(1) COMP VALUE ZERO.
027200     02  WKS-NOMBRE-DIA-ACTUAL      PIC X(9) VALUE SPACES.
027300     02  WKS-HORAS-TRABAJADAS-DIA   PIC S9(3)V9(2) VALUE ZERO.
027400     02  WKS-SALDO-DIA              PIC S9(3)V9(2) VALUE ZERO.
027500     02  WKS-HORAS-DONE-TOTAL       PIC S9(5)V9(2) VALUE ZERO.
027600     02  WKS-HORAS-ESPERADAS-TOTAL  PIC S9(5)V9(2) VALUE ZERO.
027700     02  WKS-SALDO-TOTAL            PIC S9(5)V9(2) VALUE ZERO.
027800     02  WKS-CNT-ARCHIVOS-PROCESADOS  PIC 9(5) COMP VALUE ZERO.
027900     02  WKS-CNT-HOJAS-PROCESADAS     PIC 9(5) COMP VALUE ZERO.
028000     02  WKS-CNT-HOJAS-SIN-ENCAB      PIC 9(5) COMP VALUE ZERO.
028100     02  FILLER                       PIC X(06) VALUE SPACES.
028200*   FECHA DEL SISTEMA, TOMADA UNA SOLA VEZ AL INICIO DE LA CORRIDA
028300 01  WKS-FECHA-SISTEMA.
028400     02  WKS-ANIO-SIS               PIC 9(4).
028500     02  WKS-MES-SIS                PIC 9(2).
028600     02  WKS-DIA-SIS                PIC 9(2).
028700     02  FILLER                     PIC X(02) VALUE SPACES.
028800*   FECHA DE PROCESO, USADA UNICAMENTE EN LA CABECERA DEL REPORTE
028900 01  WKS-FECHA-PROCESO.
029000     02  WKS-DIA-P                  PIC 9(2).
029100     02  FILLER                     PIC X(01) VALUE '/'.
029200     02  WKS-MES-P                  PIC 9(2).
029300     02  FILLER                     PIC X(01) VALUE '/'.
029400     02  WKS-ANIO-P                 PIC 9(4).
029500*   TABLA FIJA DE NOMBRES DE DIA, DOMINGO=1 ... SABADO=7, PARA NO
029600*   DEPENDER DE DateFormat/Locale DEL AMBIENTE DE CORRIDA
029700 01  WKS-TABLA-DIAS-SEMANA.
029800     02  FILLER  PIC X(63) VALUE
029900         'DOMINGO  LUNES    MARTES   MIERCOLESJUEVES   VIERNES  '
030000-        'SABADO   '.
030100 01  WKS-NOMBRES-DIA REDEFINES WKS-TABLA-DIAS-SEMANA.
030200     02  WKS-NOMBRE-DIA OCCURS 7 TIMES PIC X(9).
030300*        EL REPORTE SE ARMA CON REPORT WRITER (RD/GENERATE/
030400*        TERMINATE) EN VEZ DE WRITE DIRECTO SOBRE RHREPO DESDE
030500*        1997 (VER BPM 124417); ANTES DE ESE CAMBIO EL PROGRAMA
030600*        ARMABA CADA RENGLON A MANO CON MOVE Y ESO HACIA MUY
030700*        DIFICIL AGREGAR EL TOTAL DE HOJA SIN DUPLICAR LOGICA
030800*        DE FORMATO.
030900 REPORT SECTION.
031000******************************************************************
031100*          REPORTE DE SALDO DE HORAS, UNO POR HOJA PROCESADA     *
031200******************************************************************
031300 RD  RHL-REPORTE-HORAS
031400     CONTROLS ARE FINAL
031500     PAGE LIMIT IS 60 LINES
031600     HEADING 1
031700     FIRST DETAIL 6
031800     LAST DETAIL 56
031900     FOOTING 58.
032000*        60 LINEAS POR PAGINA, DETALLE DE LA 6 A LA 56 Y EL TOTAL EN
032100*        LA 58; ESE ESPACIO ENTRE EL ULTIMO DETALLE Y EL TOTAL ES
032200*        PARA QUE SIEMPRE QUEPA LA LINEA DE GUIONES ANTES DEL
032300*        RENGLON TOTAL: (VER RHL-TOTAL-HOJA).
032400 01  RHL-CABECERA-COL   TYPE IS PH.
032500*        TYPE IS PH (PAGE HEADING) SE REPITE AL PRINCIPIO DE CADA
032600*        PAGINA, NO SOLO DE LA PRIMERA, PARA QUE UN REPORTE DE VARIAS
032700*        PAGINAS SIEMPRE TRAIGA EL ENCABEZADO DE COLUMNAS VISIBLE.
032800     02  LINE 1.
032900         03  COLUMN 1   PIC X(23) VALUE 'BANCO INDUSTRIAL, S.A.'.
033000         03  COLUMN 40  PIC X(37)
033100                        VALUE 'REPORTE DE SALDO DE HORAS LABORALES'.
033200         03  COLUMN 104 PIC X(6) VALUE 'PAGINA'.
033300         03  COLUMN 111 PIC ZZZ9 SOURCE PAGE-COUNTER.
033400*        EL "01.R" DE ESTA LINEA ES EL NUMERO DE VERSION DEL REPORTE
033500*        QUE EL DEPARTAMENTO PONE EN CADA ENCABEZADO IMPRESO, NO EL
033600*        NUMERO DE BPM/TICKET (ESE VA EN EL HISTORIAL DE CAMBIOS).
033700     02  LINE 2.
033800         03  COLUMN 1   PIC X(25) VALUE 'RHSALDO       01.R'.
033900         03  COLUMN 60  PIC X(14) VALUE 'FECHA PROCESO:'.
034000         03  COLUMN 75  PIC X(10) SOURCE WKS-FECHA-PROCESO.
034100*        LINEA DE IGUALES SEPARA EL BLOQUE DE IDENTIFICACION DEL
034200*        BLOQUE DE ENCABEZADOS DE COLUMNA (LINE 5), COSTUMBRE DE LOS
034300*        REPORTES IMPRESOS DE ESTE DEPARTAMENTO DESDE LOS 80.
034400     02  LINE 3.
034500         03  COLUMN 1   PIC X(120) VALUE ALL '='.
034600     02  LINE 5.
034700         03  COLUMN 1   PIC X(10) VALUE 'FECHA'.
034800         03  COLUMN 13  PIC X(9)  VALUE 'DIA'.
034900         03  COLUMN 25  PIC X(14) VALUE 'HORAS TRABAJ.'.
035000         03  COLUMN 41  PIC X(14) VALUE 'HORAS ESPERAD.'.
035100         03  COLUMN 57  PIC X(9)  VALUE 'SALDO'.
035200         03  FILLER                PIC X(09) VALUE SPACES.
035300 01  RHL-DETALLE        TYPE IS DETAIL.
035400*        LINE PLUS 1 (EN VEZ DE UN NUMERO DE LINEA FIJO) PORQUE CADA
035500*        HOJA PUEDE TENER UNA CANTIDAD DISTINTA DE DIAS EN SU RANGO;
035600*        EL REPORT WRITER VA AVANZANDO RENGLON POR RENGLON Y
035700*        CAMBIANDO DE PAGINA SOLO CUANDO SE PASA DE LAST DETAIL.
035800     02  LINE PLUS 1.
035900         03  COLUMN 1   PIC 9999/99/99 SOURCE WKS-FECHA-ACTUAL.
036000         03  COLUMN 13  PIC X(9)    SOURCE WKS-NOMBRE-DIA-ACTUAL.
036100         03  COLUMN 26  PIC ZZ9.99  SOURCE WKS-HORAS-TRABAJADAS-DIA.
036200         03  COLUMN 33  PIC X(1)    VALUE 'H'.
036300         03  COLUMN 42  PIC ZZ9.99  SOURCE RHCF-HORAS-ESPERADAS-DIA.
036400         03  COLUMN 49  PIC X(1)    VALUE 'H'.
036500         03  COLUMN 56  PIC -ZZ9.99 SOURCE WKS-SALDO-DIA.
036600         03  COLUMN 63  PIC X(1)    VALUE 'H'.
036700         03  FILLER                PIC X(09) VALUE SPACES.
036800 01  RHL-TOTAL-HOJA     TYPE IS CONTROL FOOTING FINAL.
036900*        CONTROL FOOTING FINAL SE DISPARA UNA SOLA VEZ POR CADA
037000*        INITIATE/TERMINATE, ES DECIR UNA VEZ POR HOJA PROCESADA (VER
037100*        700-RECORRE-RANGO-FECHAS Y 800-EMITE-TOTAL-HOJA), NO AL
037200*        FINAL DE TODA LA CORRIDA.
037300     02  LINE PLUS 2.
037400*        LINEA DE GUIONES (NO DE IGUALES, PARA DISTINGUIRLA DEL
037500*        SEPARADOR DE LA CABECERA) ANTES DEL RENGLON DE TOTAL.
037600         03  COLUMN 1   PIC X(120) VALUE ALL '-'.
037700     02  LINE PLUS 1.
037800*        LAS TRES COLUMNAS DEL TOTAL (HORAS TRABAJADAS, ESPERADAS Y
037900*        SALDO) USAN EL MISMO ANCHO ZZZZ9.99 DEL DETALLE PARA QUE
038000*        QUEDEN ALINEADAS VERTICALMENTE CON LOS RENGLONES DE ARRIBA.
038100         03  COLUMN 1   PIC X(7)      VALUE 'TOTAL:'.
038200         03  COLUMN 24  PIC ZZZZ9.99  SOURCE WKS-HORAS-DONE-TOTAL.
038300         03  COLUMN 33  PIC X(1)      VALUE 'H'.
038400         03  COLUMN 40  PIC ZZZZ9.99  SOURCE WKS-HORAS-ESPERADAS-TOTAL.
038500         03  COLUMN 49  PIC X(1)      VALUE 'H'.
038600         03  COLUMN 55  PIC -ZZZZ9.99 SOURCE WKS-SALDO-TOTAL.
038700         03  COLUMN 63  PIC X(1)      VALUE 'H'.
038800         03  FILLER                    PIC X(09) VALUE SPACES.
038900 PROCEDURE DIVISION.
039000******************************************************************
039100*                       CONTROL PRINCIPAL                        *
039200******************************************************************
039300 000-PRINCIPAL SECTION.
039400*        SECUENCIA FIJA: ABRIR, LEER LISTA, PROCESAR CADA ARCHIVO Y
039500*        CERRAR. NO HAY REINICIO NI CHECKPOINT; SI LA CORRIDA SE CAE A
039600*        MEDIAS SE VUELVE A LANZAR DESDE EL PRINCIPIO DEL RHLIST.
039700     PERFORM 100-INICIO THRU 100-INICIO-E
039800*        SE VUELVE A LLAMAR 310 DESPUES DE PROCESAR CADA ARCHIVO PARA
039900*        CEBAR LA SIGUIENTE LECTURA DE RHLIST; EL PRIMER LLAMADO A 310
040000*        (ANTES DE ESTE PERFORM UNTIL) ES EL QUE CEBA LA PRIMERA VUELTA.
040100     PERFORM 310-LEE-RHLIST THRU 310-LEE-RHLIST-E
040200     PERFORM 300-PROCESA-ARCHIVOS THRU 300-PROCESA-ARCHIVOS-E
040300             UNTIL FIN-LISTA-ARCHIVOS
040400     PERFORM 900-FINALIZAR THRU 900-FINALIZAR-E
040500     STOP RUN.
040600 000-PRINCIPAL-E. EXIT.
040700******************************************************************
040800*   ABRE ARCHIVOS FIJOS DE LA CORRIDA Y CARGA LA CONFIGURACION    *
040900******************************************************************
041000 100-INICIO SECTION.
041100*        EL JULIANO DE REFERENCIA (DOMINGO CONOCIDO, 07/01/1900) SE
041200*        CALCULA UNA SOLA VEZ AQUI PARA NO RECALCULARLO EN CADA DIA
041300*        DENTRO DE 750-CALCULA-DIA-SEMANA (ESE CALCULO SE HACE UNA
041400*        VEZ POR CADA DIA DEL RANGO, ASI QUE CONVIENE SACAR DE ESE
041500*        CICLO TODO LO QUE SEA CONSTANTE PARA LA CORRIDA).
041600*        SI CUALQUIERA DE LOS TRES ARCHIVOS FIJOS NO ABRE, LA CORRIDA
041700*        NO TIENE CASO CONTINUAR: SE AVISA POR CONSOLA Y SE TERMINA
041800*        CON RETURN-CODE 91 PARA QUE EL JCL/SCRIPT QUE LLAMA A ESTE
041900*        PROGRAMA LO REPORTE COMO ANORMAL.
042000*        LA CORRIDA SE NUMERA COMO 1 PORQUE EL PROGRAMA NO LLEVA UN
042100*        ARCHIVO DE BITACORA DE CORRIDAS ANTERIORES; EL CONTADOR 77
042200*        QUEDA DISPONIBLE PARA CUANDO SE AGREGUE ESE CONTROL.
042300*        PROGRAMA SE DEJA FIJO CON EL NOMBRE DE ESTE MISMO PROGRAMA
042400*        PARA QUE LA RUTINA DE DIAGNOSTICO DEBD1R00 SEPA DE DONDE
042500*        VINO CADA LLAMADO EN CASO DE VARIOS PROGRAMAS COMPARTIR LOG.
042600     MOVE 'RHSALDO' TO PROGRAMA
042700     MOVE 1 TO WKS-CNT-CORRIDA
042800*        ACCEPT ... FROM DATE YYYYMMDD DA EL ANIO EN 4 DIGITOS DESDE
042900*        LA REVISION Y2K DE 1998 (BPM 125903); LA VERSION ORIGINAL DE
043000*        1987 USABA DATE (ANIO DE 2 DIGITOS) Y SE CAMBIO POR ESE BPM.
043100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
043200*        LA FECHA DE PROCESO (PARA LA CABECERA DEL REPORTE) SE ARMA
043300*        CAMPO POR CAMPO PORQUE WKS-FECHA-PROCESO LLEVA DIAGONALES
043400*        FIJAS ENTRE DIA, MES Y ANIO QUE WKS-FECHA-SISTEMA NO TIENE.
043500     MOVE WKS-DIA-SIS  TO WKS-DIA-P
043600     MOVE WKS-MES-SIS  TO WKS-MES-P
043700     MOVE WKS-ANIO-SIS TO WKS-ANIO-P
043800     COMPUTE WKS-JULIANO-REF-DOMINGO =
043900             FUNCTION INTEGER-OF-DATE(19000107)
044000     OPEN INPUT  RHLIST
044100                 RHCFGN
044200          OUTPUT RHREPO
044300*        NO ABRE RHLIST: SIN LISTA DE ARCHIVOS NO HAY NADA QUE
044400*        PROCESAR, SE CORTA LA CORRIDA.
044500     IF FS-RHLIST NOT = ZERO
044600        MOVE 'RHLIST' TO ARCHIVO
044700        MOVE 'OPEN'   TO ACCION
044800*        LLAVE VA EN BLANCO PORQUE, PARA UN ERROR DE OPEN DE UN
044900*        ARCHIVO FIJO (RHLIST/RHCFGN/RHREPO), NO HAY UN NOMBRE
045000*        DINAMICO QUE REPORTAR (ESO SOLO APLICA A RHENTR).
045100        MOVE SPACES   TO LLAVE
045200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045300                               FS-RHLIST, FSE-RHLIST
045400        DISPLAY '>>> ERROR AL ABRIR RHLIST, FS=' FS-RHLIST
045500                UPON CONSOLE
045600        MOVE 91 TO RETURN-CODE
045700        STOP RUN
045800     END-IF
045900*        NO ABRE RHCFGN: SIN CONFIGURACION NO SE SABE LA JORNADA
046000*        ESPERADA NI LOS DIAS NO LABORABLES, SE CORTA LA CORRIDA.
046100     IF FS-RHCFGN NOT = ZERO
046200        MOVE 'RHCFGN' TO ARCHIVO
046300        MOVE 'OPEN'   TO ACCION
046400        MOVE SPACES   TO LLAVE
046500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046600                               FS-RHCFGN, FSE-RHCFGN
046700        DISPLAY '>>> ERROR AL ABRIR RHCFGN, FS=' FS-RHCFGN
046800                UPON CONSOLE
046900        MOVE 91 TO RETURN-CODE
047000        STOP RUN
047100     END-IF
047200*        NO ABRE RHREPO: SIN ARCHIVO DE SALIDA NO HAY DONDE
047300*        DEJAR EL REPORTE, SE CORTA LA CORRIDA.
047400     IF FS-RHREPO NOT = ZERO
047500        MOVE 'RHREPO' TO ARCHIVO
047600        MOVE 'OPEN'   TO ACCION
047700        MOVE SPACES   TO LLAVE
047800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047900                               FS-RHREPO, FSE-RHREPO
048000        DISPLAY '>>> ERROR AL ABRIR RHREPO, FS=' FS-RHREPO
048100                UPON CONSOLE
048200        MOVE 91 TO RETURN-CODE
048300        STOP RUN
048400     END-IF
048500     PERFORM 200-CARGA-CONFIGURACION THRU 200-CARGA-CONFIGURACION-E.
048600 100-INICIO-E. EXIT.
048700******************************************************************
048800*   LEE RHCFGN COMPLETO (SE LEE UNA SOLA VEZ POR CORRIDA)         *
048900******************************************************************
049000 200-CARGA-CONFIGURACION SECTION.
049100*        RHCFGN SE LEE COMPLETO UNA SOLA VEZ, ANTES DE TOCAR NINGUNA
049200*        HOJA DE TIEMPO, PORQUE LAS FECHAS Y DIAS NO LABORABLES SON
049300*        LOS MISMOS PARA TODAS LAS HOJAS DE LA CORRIDA (NO SE
049400*        PARAMETRIZA POR EMPLEADO NI POR ARCHIVO).
049500*    SE APAGA LA BANDERA DE FIN ANTES DE EMPEZAR A LEER, POR SI
049600*    EL PROGRAMA SE VUELVE A EJECUTAR EN LA MISMA SESION DE
049700*    PRUEBA (NO DEBERIA PASAR EN PRODUCCION).
049800*        SE APAGA LA BANDERA DE FIN ANTES DE EMPEZAR A LEER, POR SI
049900*        EL PROGRAMA SE VUELVE A EJECUTAR EN LA MISMA SESION DE
050000*        PRUEBA (NO DEBERIA PASAR EN PRODUCCION).
050100     MOVE 0 TO WKS-FIN-RHCFGN
050200     PERFORM 205-LEE-UN-PARAMETRO THRU 205-LEE-UN-PARAMETRO-E
050300             UNTIL FIN-RHCFGN.
050400 200-CARGA-CONFIGURACION-E. EXIT.
050500*
050600 205-LEE-UN-PARAMETRO SECTION.
050700*        UN RENGLON POR PARAMETRO; SI EL RENGLON VIENE EN BLANCO O
050800*        MAL FORMADO SIMPLEMENTE NO CAE EN NINGUN WHEN DE LA
050900*        SIGUIENTE SECCION Y SE IGNORA (VER 210).
051000     READ RHCFGN INTO RHCF-LINEA-CRUDA
051100        AT END
051200*        AL LLEGAR AL FIN DE RHCFGN SE PRENDE FIN-RHCFGN, QUE ES LA
051300*        CONDICION DE SALIDA DEL PERFORM UNTIL DE 200-CARGA-
051400*        CONFIGURACION; DE AHI EN ADELANTE YA NO SE VUELVE A LEER ESE
051500*        ARCHIVO EN TODA LA CORRIDA.
051600           MOVE 1 TO WKS-FIN-RHCFGN
051700        NOT AT END
051800           PERFORM 210-INTERPRETA-PARAMETRO
051900                   THRU 210-INTERPRETA-PARAMETRO-E
052000     END-READ.
052100 205-LEE-UN-PARAMETRO-E. EXIT.
052200*
052300 210-INTERPRETA-PARAMETRO SECTION.
052400*        FORMATO CLAVE=LISTA-DE-VALORES. SE PARTE UNA SOLA VEZ POR
052500*        EL SIGNO IGUAL; TODO LO QUE VENGA DESPUES DEL '=' QUEDA
052600*        CRUDO EN RHCF-VALOR-PARAMETRO Y LO VUELVE A PARTIR, POR
052700*        COMA, LA RUTINA QUE CORRESPONDA SEGUN LA CLAVE. CUALQUIER
052800*        CLAVE QUE NO SE RECONOZCA (WHEN OTHER) SE DESCARTA SIN
052900*        AVISO, PENSANDO EN QUE A FUTURO SE AGREGUEN MAS CLAVES SIN
053000*        TENER QUE TOCAR ESTE PROGRAMA.
053100*    SE LIMPIA EL AREA ANTES DE CADA UNSTRING PARA QUE UN
053200*    RENGLON CORTO NO SE QUEDE CON BASURA DEL RENGLON ANTERIOR.
053300*        SE LIMPIA EL AREA ANTES DE CADA UNSTRING PARA QUE UN
053400*        RENGLON CORTO NO SE QUEDE CON BASURA DEL RENGLON ANTERIOR.
053500     MOVE SPACES TO RHCF-LINEA-PARAMETRO
053600     UNSTRING RHCF-LINEA-CRUDA DELIMITED BY '='
053700              INTO RHCF-CLAVE-PARAMETRO RHCF-VALOR-PARAMETRO
053800     END-UNSTRING
053900     EVALUATE RHCF-CLAVE-PARAMETRO
054000        WHEN 'FECHAS-NO-LABORABLES'
054100           PERFORM 220-CARGA-FECHAS-NL THRU 220-CARGA-FECHAS-NL-E
054200        WHEN 'DIAS-SEMANA-NO-LABORABLES'
054300           PERFORM 230-CARGA-DIASEM-NL THRU 230-CARGA-DIASEM-NL-E
054400        WHEN OTHER
054500           CONTINUE
054600     END-EVALUATE.
054700 210-INTERPRETA-PARAMETRO-E. EXIT.
054800*
054900 220-CARGA-FECHAS-NL SECTION.
055000*        TOPE DE 365 FECHAS POR CORRIDA (SOBRA PARA UN CALENDARIO DE
055100*        FERIADOS/DIAS ESPECIALES DE UN SOLO PERIODO). SI EL
055200*        PARAMETRO TRAE MAS, SIMPLEMENTE SE DEJA DE LEER EL RESTO.
055300     MOVE 1 TO WKS-PUNTERO
055400     PERFORM 225-EXTRAE-FECHA-NL THRU 225-EXTRAE-FECHA-NL-E
055500             UNTIL WKS-PUNTERO > LENGTH OF RHCF-VALOR-PARAMETRO
055600                OR RHCF-CANT-FECHAS-NL > 365.
055700 220-CARGA-FECHAS-NL-E. EXIT.
055800*
055900 225-EXTRAE-FECHA-NL SECTION.
056000*        UN TOKEN EN BLANCO (DOS COMAS SEGUIDAS, O COMA AL FINAL DE
056100*        LA LISTA) NO CUENTA COMO FECHA; SOLO SE AGREGA A LA TABLA
056200*        CUANDO EL TOKEN TRAE ALGO.
056300*    IGUAL QUE ARRIBA: SE LIMPIA ANTES DE CADA TOKEN.
056400*        IGUAL QUE ARRIBA: SE LIMPIA ANTES DE CADA TOKEN.
056500     MOVE SPACES TO WKS-TOKEN-TEMP
056600     UNSTRING RHCF-VALOR-PARAMETRO DELIMITED BY ','
056700              INTO WKS-TOKEN-TEMP
056800              WITH POINTER WKS-PUNTERO
056900     END-UNSTRING
057000*    UN TOKEN VACIO (DOS COMAS SEGUIDAS) NO CUENTA.
057100*        UN TOKEN VACIO (DOS COMAS SEGUIDAS) NO CUENTA.
057200     IF WKS-TOKEN-TEMP NOT = SPACES
057300        ADD 1 TO RHCF-CANT-FECHAS-NL
057400        MOVE WKS-TOKEN-TEMP TO RHCF-FECHA-NL (RHCF-CANT-FECHAS-NL)
057500     END-IF.
057600 225-EXTRAE-FECHA-NL-E. EXIT.
057700*
057800 230-CARGA-DIASEM-NL SECTION.
057900*        TOPE DE 7 (NO PUEDE HABER MAS DE SIETE DIAS DE LA SEMANA).
058000     MOVE 1 TO WKS-PUNTERO
058100     PERFORM 235-EXTRAE-DIASEM-NL THRU 235-EXTRAE-DIASEM-NL-E
058200             UNTIL WKS-PUNTERO > LENGTH OF RHCF-VALOR-PARAMETRO
058300                OR RHCF-CANT-DIASEM-NL > 7.
058400 230-CARGA-DIASEM-NL-E. EXIT.
058500*
058600 235-EXTRAE-DIASEM-NL SECTION.
058700*        MISMA LOGICA DE 225 PERO PARA LA LISTA DE DIAS DE LA SEMANA
058800*        (1=DOMINGO...7=SABADO, IGUAL QUE 750-CALCULA-DIA-SEMANA).
058900     MOVE SPACES TO WKS-TOKEN-TEMP
059000     UNSTRING RHCF-VALOR-PARAMETRO DELIMITED BY ','
059100              INTO WKS-TOKEN-TEMP
059200              WITH POINTER WKS-PUNTERO
059300     END-UNSTRING
059400     IF WKS-TOKEN-TEMP NOT = SPACES
059500        ADD 1 TO RHCF-CANT-DIASEM-NL
059600        MOVE WKS-TOKEN-TEMP
059700             TO RHCF-DIASEM-NL (RHCF-CANT-DIASEM-NL)
059800     END-IF.
059900 235-EXTRAE-DIASEM-NL-E. EXIT.
060000******************************************************************
060100*   LEE UN NOMBRE DE ARCHIVO DE RHLIST                            *
060200******************************************************************
060300 310-LEE-RHLIST SECTION.
060400*        RHLIST HACE LAS VECES DE DIRECTORIO DE ENTRADA: UN NOMBRE DE
060500*        ARCHIVO DE HOJAS DE TIEMPO POR RENGLON. ESTE PROGRAMA NO
060600*        BARRE NINGUN DIRECTORIO DEL SISTEMA OPERATIVO, EL OPERADOR
060700*        ARMA RHLIST ANTES DE LANZAR LA CORRIDA.
060800     READ RHLIST
060900        AT END
061000*        AL LLEGAR AL FIN DE RHLIST SE PRENDE FIN-LISTA-ARCHIVOS, QUE
061100*        ES LA CONDICION DE SALIDA DEL PERFORM UNTIL EN 000-PRINCIPAL.
061200           MOVE 1 TO WKS-FIN-RHLIST
061300     END-READ.
061400 310-LEE-RHLIST-E. EXIT.
061500******************************************************************
061600*   ABRE UNA HOJA DE TIEMPO Y PROCESA TODAS SUS HOJAS INTERNAS    *
061700******************************************************************
061800 300-PROCESA-ARCHIVOS SECTION.
061900*        SI UN ARCHIVO DE LA LISTA NO ABRE (NOMBRE MAL ESCRITO, YA SE
062000*        MOVIO, PERMISOS) NO SE ABORTA TODA LA CORRIDA: SE AVISA POR
062100*        CONSOLA Y SE SIGUE CON EL SIGUIENTE NOMBRE DE RHLIST. ASI UN
062200*        SOLO ARCHIVO MALO NO TUMBA EL REPORTE DE LOS DEMAS.
062300     MOVE RHLI-NOMBRE-ARCHIVO TO WKS-NOMBRE-ARCHIVO
062400*        SE CUENTA EL ARCHIVO COMO PROCESADO EN CUANTO SE INTENTA
062500*        ABRIR, AUNQUE LUEGO FALLE EL OPEN; EL CONTADOR ES DE ARCHIVOS
062600*        VISTOS EN RHLIST, NO DE ARCHIVOS QUE SI GENERARON REPORTE.
062700     ADD 1 TO WKS-CNT-ARCHIVOS-PROCESADOS
062800*        RHENTR SE ABRE/CIERRA UNA VEZ POR CADA ARCHIVO DE LA LISTA
062900*        (NO SE DEJA ABIERTO ENTRE ARCHIVOS) PORQUE EL SELECT LO
063000*        REASIGNA DINAMICAMENTE A UN NOMBRE DISTINTO CADA VEZ.
063100     OPEN INPUT RHENTR
063200     IF FS-RHENTR NOT = ZERO
063300        MOVE 'RHENTR' TO ARCHIVO
063400        MOVE 'OPEN'   TO ACCION
063500*        AQUI SI SE MANDA EL NOMBRE DEL ARCHIVO EN LLAVE PORQUE RHENTR
063600*        ES EL UNICO DE LOS CUATRO ARCHIVOS QUE CAMBIA DE NOMBRE EN
063700*        CADA VUELTA DEL PERFORM (VIENE DE RHLIST).
063800        MOVE WKS-NOMBRE-ARCHIVO TO LLAVE
063900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
064000                               FS-RHENTR, FSE-RHENTR
064100        DISPLAY '>>> AVISO: NO SE PUDO ABRIR ' WKS-NOMBRE-ARCHIVO
064200                ' , SE OMITE <<<' UPON CONSOLE
064300     ELSE
064400*        SE REINICIA LA BANDERA DE FIN DE RHENTR PARA CADA ARCHIVO
064500*        NUEVO DE LA LISTA; DE LO CONTRARIO UN ARCHIVO ANTERIOR QUE
064600*        TERMINO EN AT END DEJARIA ESTA BANDERA ENCENDIDA PARA SIEMPRE.
064700        MOVE 0 TO WKS-FIN-RHENTR
064800*        SE APAGA AL EMPEZAR CADA ARCHIVO NUEVO PORQUE UN RENGLON
064900*        PENDIENTE DE UN ARCHIVO ANTERIOR NUNCA APLICA AL SIGUIENTE
065000*        ARCHIVO DE LA LISTA.
065100        MOVE 0 TO WKS-SW-HAY-LINEA-PEND
065200        PERFORM 350-PROCESA-HOJAS THRU 350-PROCESA-HOJAS-E
065300                UNTIL FIN-ARCHIVO-ENTRADA
065400        CLOSE RHENTR
065500     END-IF
065600     PERFORM 310-LEE-RHLIST THRU 310-LEE-RHLIST-E.
065700 300-PROCESA-ARCHIVOS-E. EXIT.
065800******************************************************************
065900*   PROCESA UNA HOJA: BUSCA ENCABEZADO, CARGA, ORDENA, RECORRE    *
066000*   EL RANGO DE FECHAS Y EMITE EL REPORTE. NO SE ARRASTRA NINGUN  *
066100*   DATO DE UNA HOJA A LA SIGUIENTE (REGLA DE INDEPENDENCIA)      *
066200******************************************************************
066300 350-PROCESA-HOJAS SECTION.
066400*        AQUI SE REINICIA TODO LO QUE ES PROPIO DE LA HOJA (MAPA DE
066500*        COLUMNAS, CONTADOR DE DETALLE, BANDERA DE ENCABEZADO). NADA
066600*        DE UNA HOJA DEBE QUEDAR VIVO PARA LA SIGUIENTE, NI DENTRO
066700*        DEL MISMO ARCHIVO NI DE UN ARCHIVO A OTRO.
066800*        SI YA HABIA UN ENCABEZADO PENDIENTE (SE ENCONTRO MIENTRAS SE
066900*        LEIA EL DETALLE DE LA HOJA ANTERIOR) SE APROVECHA DIRECTO EN
067000*        VEZ DE VOLVER A BUSCARLO, PARA NO PERDER ESE RENGLON.
067100*        UNA HOJA SIN ENCABEZADO VALIDO NO ES ERROR FATAL: SOLO SE
067200*        CUENTA Y SE AVISA, PORQUE PUEDE SER UNA HOJA EN BLANCO AL
067300*        FINAL DEL ARCHIVO.
067400*    SE REINICIA EL CONTADOR PORQUE 625-ACUMULA-RETORNO LO VA A
067500*    VOLVER A LLENAR CON LOS RENGLONES YA ORDENADOS.
067600*        SE REINICIA EL CONTADOR PORQUE 625-ACUMULA-RETORNO LO VA A
067700*        VOLVER A LLENAR CON LOS RENGLONES YA ORDENADOS.
067800     MOVE 0 TO RHEN-CNT-DETALLE
067900*        INITIALIZE (Y NO UNA SERIE DE MOVE ZERO) PORQUE RHEN-MAPA-
068000*        COLUMNA TIENE VARIOS CAMPOS NUMERICOS Y ASI QUEDAN TODOS EN
068100*        CERO DE UNA SOLA INSTRUCCION.
068200     INITIALIZE RHEN-MAPA-COLUMNA
068300*    SE REINICIA AL EMPEZAR CADA HOJA; SI NO SE VUELVE A
068400*    ENCONTRAR/CONFIRMAR UN ENCABEZADO VALIDO, LA HOJA QUEDA SIN
068500*    PROCESAR (VER 350-PROCESA-HOJAS).
068600*        SE REINICIA AL EMPEZAR CADA HOJA; SI NO SE VUELVE A
068700*        ENCONTRAR/CONFIRMAR UN ENCABEZADO VALIDO, LA HOJA QUEDA SIN
068800*        PROCESAR (VER 350-PROCESA-HOJAS).
068900     MOVE 0 TO WKS-SW-ENCABEZADO-OK
069000*    EL RENGLON PENDIENTE ES EL ENCABEZADO DE ESTA HOJA QUE YA
069100*    SE HABIA LEIDO MIENTRAS SE CARGABA EL DETALLE DE LA HOJA
069200*    ANTERIOR (VER 505-CARGA-UN-RENGLON).
069300*        EL RENGLON PENDIENTE ES EL ENCABEZADO DE ESTA HOJA QUE YA
069400*        SE HABIA LEIDO MIENTRAS SE CARGABA EL DETALLE DE LA HOJA
069500*        ANTERIOR (VER 505-CARGA-UN-RENGLON).
069600     IF HAY-LINEA-PENDIENTE
069700        PERFORM 410-INTERPRETA-ENCABEZADO
069800                THRU 410-INTERPRETA-ENCABEZADO-E
069900        MOVE 0 TO WKS-SW-HAY-LINEA-PEND
070000     ELSE
070100        PERFORM 400-BUSCA-ENCABEZADO THRU 400-BUSCA-ENCABEZADO-E
070200     END-IF
070300*    SOLO SE CARGA/ORDENA/RECORRE LA HOJA SI SU ENCABEZADO SE
070400*    PUDO INTERPRETAR; SI NO, SE CUENTA COMO HOJA SIN
070500*    ENCABEZADO Y SE SIGUE CON LA SIGUIENTE.
070600*        SOLO SE CARGA/ORDENA/RECORRE LA HOJA SI SU ENCABEZADO SE
070700*        PUDO INTERPRETAR; SI NO, SE CUENTA COMO HOJA SIN
070800*        ENCABEZADO Y SE SIGUE CON LA SIGUIENTE.
070900     IF ENCABEZADO-ENCONTRADO
071000*        SE CARGA TODO EL DETALLE ANTES DE ORDENAR (600) PORQUE EL
071100*        VERBO SORT DE COBOL NECESITA VER TODOS LOS RENGLONES DE UNA
071200*        SOLA VEZ EN SU RUTINA DE ENTRADA, NO PUEDE ORDENAR A MEDIDA
071300*        QUE SE VAN LEYENDO.
071400        PERFORM 500-CARGA-DETALLE THRU 500-CARGA-DETALLE-E
071500*        UNA HOJA CON ENCABEZADO PERO SIN NINGUN RENGLON DE DETALLE
071600*        (HOJA EN BLANCO) NO GENERA REPORTE NI CUENTA COMO
071700*        PROCESADA.
071800        IF RHEN-CNT-DETALLE > 0
071900           PERFORM 600-ORDENA-DETALLE THRU 600-ORDENA-DETALLE-E
072000*        700 SOLO SE LLAMA CUANDO YA HAY AL MENOS UN RENGLON DE DETALLE
072100*        EN LA TABLA (RHEN-CNT-DETALLE > 0, VER 350-PROCESA-HOJAS), ASI
072200*        QUE RHEN-FECHA-T(1) SIEMPRE EXISTE CUANDO SE ENTRA A 700.
072300           PERFORM 700-RECORRE-RANGO-FECHAS
072400                   THRU 700-RECORRE-RANGO-FECHAS-E
072500           PERFORM 800-EMITE-TOTAL-HOJA THRU 800-EMITE-TOTAL-HOJA-E
072600           ADD 1 TO WKS-CNT-HOJAS-PROCESADAS
072700        END-IF
072800     ELSE
072900*        ESTE CONTADOR SE AGREGO EN 2000 (BPM 127740) PARA QUE EL
073000*        OPERADOR SEPA CUANTAS HOJAS QUEDARON SIN PROCESAR SIN TENER
073100*        QUE REVISAR EL LOG COMPLETO DE LA CORRIDA.
073200        ADD 1 TO WKS-CNT-HOJAS-SIN-ENCAB
073300*        EL NOMBRE DEL ARCHIVO SE INCLUYE EN EL AVISO PARA QUE EL
073400*        OPERADOR NO TENGA QUE ADIVINAR CUAL HOJA DE LA LISTA FUE LA
073500*        QUE QUEDO SIN ENCABEZADO VALIDO.
073600        DISPLAY '>>> AVISO: HOJA SIN ENCABEZADO VALIDO EN ARCHIVO '
073700                WKS-NOMBRE-ARCHIVO UPON CONSOLE
073800     END-IF.
073900 350-PROCESA-HOJAS-E. EXIT.
074000******************************************************************
074100*   BUSCA EL PROXIMO RENGLON DE ENCABEZADO (LAS 5 ETIQUETAS)      *
074200******************************************************************
074300 400-BUSCA-ENCABEZADO SECTION.
074400*        SE LEE RENGLON POR RENGLON HASTA ENCONTRAR LAS 5 ETIQUETAS
074500*        DE ENCABEZADO O HASTA ACABARSE EL ARCHIVO. CUALQUIER RENGLON
074600*        QUE NO SEA ENCABEZADO, ANTES DE ENCONTRARLO, SE IGNORA (NO
074700*        ES DETALLE VALIDO TODAVIA).
074800     PERFORM 405-BUSCA-UNA-LINEA THRU 405-BUSCA-UNA-LINEA-E
074900             UNTIL FIN-ARCHIVO-ENTRADA OR ENCABEZADO-ENCONTRADO.
075000 400-BUSCA-ENCABEZADO-E. EXIT.
075100*
075200 405-BUSCA-UNA-LINEA SECTION.
075300*        UN SOLO RENGLON POR PASADA: SE LEE, SE PARTE POR COMA (450)
075400*        Y SE REVISA SI ES ENCABEZADO. SI LO ES, SE INTERPRETA DE
075500*        UNA VEZ PARA NO TENER QUE VOLVER A LEERLO.
075600     PERFORM 450-LEE-SIGUIENTE-LINEA
075700             THRU 450-LEE-SIGUIENTE-LINEA-E
075800*    SOLO SE INTERPRETA EL RENGLON SI EN REALIDAD SE LEYO ALGO
075900*    (NO SE LLEGO AL FIN DEL ARCHIVO EN ESTA LECTURA).
076000*        SOLO SE INTERPRETA EL RENGLON SI EN REALIDAD SE LEYO ALGO
076100*        (NO SE LLEGO AL FIN DEL ARCHIVO EN ESTA LECTURA).
076200     IF NOT FIN-ARCHIVO-ENTRADA
076300        PERFORM 420-ES-LINEA-ENCABEZADO
076400                THRU 420-ES-LINEA-ENCABEZADO-E
076500*        SI EL RENGLON RECIEN LEIDO RESULTA SER ENCABEZADO DE OTRA
076600*        HOJA, SE INTERPRETA DE UNA VEZ (405) O SE DEJA PENDIENTE
076700*        (505), SEGUN DESDE DONDE SE HAYA LLEGADO AQUI.
076800        IF LINEA-ES-ENCABEZADO
076900           PERFORM 410-INTERPRETA-ENCABEZADO
077000                   THRU 410-INTERPRETA-ENCABEZADO-E
077100        END-IF
077200     END-IF.
077300 405-BUSCA-UNA-LINEA-E. EXIT.
077400*
077500 410-INTERPRETA-ENCABEZADO SECTION.
077600*        CONSTRUYE EL MAPA DE POSICION DE CADA COLUMNA (RHEN-MAPA-
077700*        COLUMNA) SEGUN EN QUE POSICION VINO CADA ETIQUETA EN ESTE
077800*        ENCABEZADO EN PARTICULAR, PORQUE NO TODAS LAS HOJAS TRAEN
077900*        LAS 5 COLUMNAS EN EL MISMO ORDEN (VER BPM 130215).
078000     PERFORM 415-MAPEA-COLUMNA THRU 415-MAPEA-COLUMNA-E
078100             VARYING WKS-IDX FROM 1 BY 1
078200             UNTIL WKS-IDX > RHEN-CNT-COLUMNAS
078300*        SOLO SE PRENDE LA BANDERA DE ENCABEZADO OK DESPUES DE HABER
078400*        MAPEADO LAS 5 COLUMNAS; SI EL PERFORM VARYING DE ARRIBA NO SE
078500*        COMPLETO NO SE LLEGA A ESTA LINEA.
078600     MOVE 1 TO WKS-SW-ENCABEZADO-OK.
078700 410-INTERPRETA-ENCABEZADO-E. EXIT.
078800*
078900 415-MAPEA-COLUMNA SECTION.
079000*        SI LA COLUMNA NO ES NINGUNA DE LAS 5 ESPERADAS (WHEN OTHER)
079100*        SIMPLEMENTE NO SE MAPEA; ESO PERMITE QUE LA HOJA TRAIGA
079200*        COLUMNAS EXTRA SIN QUE EL PROGRAMA SE CONFUNDA.
079300     EVALUATE RHEN-COLUMNA (WKS-IDX)
079400*        LAS CINCO ETIQUETAS (DATE, COMMENTS, PROJECT, TASK, ACTUAL
079500*        WORK) SON LAS QUE TRAE EL FORMATO ESTANDAR DE HOJA DE TIEMPO
079600*        DEL DEPARTAMENTO; NO SE ESPERAN OTRAS EN NINGUNA HOJA VALIDA.
079700        WHEN 'DATE'         MOVE WKS-IDX TO RHEN-COL-FECHA
079800        WHEN 'COMMENTS'     MOVE WKS-IDX TO RHEN-COL-COMENTARIO
079900        WHEN 'PROJECT'      MOVE WKS-IDX TO RHEN-COL-PROYECTO
080000        WHEN 'TASK'         MOVE WKS-IDX TO RHEN-COL-TAREA
080100        WHEN 'ACTUAL WORK'  MOVE WKS-IDX TO RHEN-COL-HORAS
080200        WHEN OTHER          CONTINUE
080300     END-EVALUATE.
080400 415-MAPEA-COLUMNA-E. EXIT.
080500*
080600 420-ES-LINEA-ENCABEZADO SECTION.
080700*        SOLO SE CONSIDERA ENCABEZADO SI APARECEN LAS 5 ETIQUETAS EN
080800*        EL MISMO RENGLON (NO IMPORTA EL ORDEN). SE USAN BANDERAS
080900*        WKS-VISTO-* APARTE DEL MAPA REAL PARA NO ENSUCIAR RHEN-MAPA-
081000*        COLUMNA CON UN RENGLON QUE AL FINAL RESULTE NO SER
081100*        ENCABEZADO.
081200*    SE ASUME QUE NO ES ENCABEZADO HASTA QUE LAS 5 ETIQUETAS SE
081300*    CONFIRMEN EN 425.
081400*        SE ASUME QUE NO ES ENCABEZADO HASTA QUE LAS 5 ETIQUETAS SE
081500*        CONFIRMEN EN 425.
081600     MOVE 0 TO WKS-SW-LINEA-ES-ENCAB
081700     MOVE 0 TO WKS-VISTO-FECHA WKS-VISTO-COMENTARIO
081800               WKS-VISTO-PROYECTO WKS-VISTO-TAREA WKS-VISTO-HORAS
081900     PERFORM 425-MARCA-COLUMNA-VISTA THRU 425-MARCA-COLUMNA-VISTA-E
082000             VARYING WKS-IDX FROM 1 BY 1
082100             UNTIL WKS-IDX > RHEN-CNT-COLUMNAS
082200     IF WKS-VISTO-FECHA = 1 AND WKS-VISTO-COMENTARIO = 1 AND
082300        WKS-VISTO-PROYECTO = 1 AND WKS-VISTO-TAREA = 1 AND
082400        WKS-VISTO-HORAS = 1
082500        MOVE 1 TO WKS-SW-LINEA-ES-ENCAB
082600     END-IF.
082700 420-ES-LINEA-ENCABEZADO-E. EXIT.
082800*
082900 425-MARCA-COLUMNA-VISTA SECTION.
083000*        MISMO EVALUATE DE 415 PERO SOLO PARA MARCAR QUE LA ETIQUETA
083100*        APARECIO, TODAVIA SIN COMPROMETER EL MAPA DE COLUMNAS.
083200     EVALUATE RHEN-COLUMNA (WKS-IDX)
083300        WHEN 'DATE'         MOVE 1 TO WKS-VISTO-FECHA
083400        WHEN 'COMMENTS'     MOVE 1 TO WKS-VISTO-COMENTARIO
083500        WHEN 'PROJECT'      MOVE 1 TO WKS-VISTO-PROYECTO
083600        WHEN 'TASK'         MOVE 1 TO WKS-VISTO-TAREA
083700        WHEN 'ACTUAL WORK'  MOVE 1 TO WKS-VISTO-HORAS
083800        WHEN OTHER          CONTINUE
083900     END-EVALUATE.
084000 425-MARCA-COLUMNA-VISTA-E. EXIT.
084100******************************************************************
084200*   LEE UN RENGLON DE RHENTR Y LO PARTE EN COLUMNAS POR COMA      *
084300******************************************************************
084400 450-LEE-SIGUIENTE-LINEA SECTION.
084500*        LECTURA CRUDA DE RHENTR. EN CUANTO SE LEE UN RENGLON SE
084600*        MANDA A PARTIR POR COMA (460), PORQUE TODO LO QUE VIENE
084700*        DESPUES (ES-ENCABEZADO, CARGA DE DETALLE) YA TRABAJA SOBRE
084800*        LAS COLUMNAS PARTIDAS, NUNCA SOBRE EL RENGLON CRUDO.
084900     READ RHENTR INTO RHEN-LINEA-CRUDA
085000        AT END
085100*        AL LLEGAR AL FIN DE LA HOJA ACTUAL SE PRENDE FIN-ARCHIVO-
085200*        ENTRADA, QUE CIERRA TANTO EL CICLO DE BUSQUEDA DE ENCABEZADO
085300*        (400) COMO EL DE CARGA DE DETALLE (500).
085400           MOVE 1 TO WKS-FIN-RHENTR
085500        NOT AT END
085600           PERFORM 460-PARTE-LINEA THRU 460-PARTE-LINEA-E
085700     END-READ.
085800 450-LEE-SIGUIENTE-LINEA-E. EXIT.
085900*
086000 460-PARTE-LINEA SECTION.
086100*        SE PARTE POR COMA HASTA 5 COLUMNAS O HASTA ACABARSE EL
086200*        RENGLON, LO QUE PASE PRIMERO. SI LA HOJA TRAE MENOS DE 5
086300*        COLUMNAS, LAS QUE FALTAN QUEDAN EN BLANCO (RHEN-CNT-
086400*        COLUMNAS < 5) Y ESO SE REFLEJA MAS ADELANTE EN QUE EL
086500*        ENCABEZADO NO SE RECONOCE COMO VALIDO.
086600     MOVE 0 TO RHEN-CNT-COLUMNAS
086700     MOVE 1 TO WKS-PUNTERO
086800     PERFORM 465-EXTRAE-COLUMNA THRU 465-EXTRAE-COLUMNA-E
086900             VARYING RHEN-IDX-COL FROM 1 BY 1
087000             UNTIL RHEN-IDX-COL > 5
087100                OR WKS-PUNTERO > LENGTH OF RHEN-LINEA-CRUDA.
087200 460-PARTE-LINEA-E. EXIT.
087300*
087400 465-EXTRAE-COLUMNA SECTION.
087500*        UN TOKEN POR PASADA, AVANZANDO WKS-PUNTERO. NO SE RECORTA
087600*        (TRIM) EL TOKEN; SE ASUME QUE EL ARCHIVO DE ORIGEN NO TRAE
087700*        ESPACIOS DE SOBRA ALREDEDOR DE LAS COMAS.
087800     MOVE SPACES TO RHEN-COLUMNA (RHEN-IDX-COL)
087900     UNSTRING RHEN-LINEA-CRUDA DELIMITED BY ','
088000              INTO RHEN-COLUMNA (RHEN-IDX-COL)
088100              WITH POINTER WKS-PUNTERO
088200     END-UNSTRING
088300     ADD 1 TO RHEN-CNT-COLUMNAS.
088400 465-EXTRAE-COLUMNA-E. EXIT.
088500******************************************************************
088600*   CARGA TODO EL DETALLE DE LA HOJA HASTA EL SIGUIENTE           *
088700*   ENCABEZADO O FIN DE ARCHIVO                                   *
088800******************************************************************
088900 500-CARGA-DETALLE SECTION.
089000*        SIGUE LEYENDO RENGLONES DE DETALLE HASTA EL FIN DEL ARCHIVO
089100*        O HASTA TOPARSE CON EL ENCABEZADO DE LA SIGUIENTE HOJA (ESE
089200*        RENGLON SE DEJA PENDIENTE, NO SE PIERDE).
089300     PERFORM 505-CARGA-UN-RENGLON THRU 505-CARGA-UN-RENGLON-E
089400             UNTIL FIN-ARCHIVO-ENTRADA OR HAY-LINEA-PENDIENTE.
089500 500-CARGA-DETALLE-E. EXIT.
089600*
089700 505-CARGA-UN-RENGLON SECTION.
089800*        CADA RENGLON LEIDO SE REVISA: SI ES ENCABEZADO DE OTRA HOJA
089900*        SE GUARDA COMO PENDIENTE PARA LA SIGUIENTE ITERACION DE
090000*        350-PROCESA-HOJAS; SI NO, ES DETALLE DE ESTA MISMA HOJA Y SE
090100*        AGREGA A LA TABLA DE TRABAJO.
090200     PERFORM 450-LEE-SIGUIENTE-LINEA
090300             THRU 450-LEE-SIGUIENTE-LINEA-E
090400     IF NOT FIN-ARCHIVO-ENTRADA
090500        PERFORM 420-ES-LINEA-ENCABEZADO
090600                THRU 420-ES-LINEA-ENCABEZADO-E
090700        IF LINEA-ES-ENCABEZADO
090800*        ESTA MOVE APARECE EN DOS LUGARES DEL PROGRAMA (405 Y 505)
090900*        PORQUE EL ENCABEZADO PENDIENTE PUEDE APARECER TANTO MIENTRAS
091000*        SE BUSCA EL PRIMER ENCABEZADO COMO MIENTRAS SE CARGA DETALLE.
091100           MOVE 1 TO WKS-SW-HAY-LINEA-PEND
091200        ELSE
091300           PERFORM 510-AGREGA-RENGLON-DETALLE
091400                   THRU 510-AGREGA-RENGLON-DETALLE-E
091500        END-IF
091600     END-IF.
091700 505-CARGA-UN-RENGLON-E. EXIT.
091800*
091900 510-AGREGA-RENGLON-DETALLE SECTION.
092000*        TOPE DE 5000 RENGLONES POR HOJA. UNA HOJA QUE LO SUPERE NO
092100*        TUMBA LA CORRIDA, PERO EL RESTANTE SE DESCARTA Y SE AVISA;
092200*        EN LA PRACTICA UNA SOLA HOJA DE TIEMPO NUNCA DEBERIA LLEGAR
092300*        A ESE VOLUMEN.
092400*        CADA COLUMNA SE TOMA DE RHEN-COLUMNA EN LA POSICION QUE
092500*        INDICA EL MAPA (RHEN-MAPA-COLUMNA), NO EN UNA POSICION FIJA,
092600*        PORQUE EL ORDEN DE LAS COLUMNAS PUEDE CAMBIAR DE HOJA A
092700*        HOJA.
092800*    VER NOTA DE 510 SOBRE EL TOPE DE 5000 RENGLONES.
092900*        VER NOTA DE 510 SOBRE EL TOPE DE 5000 RENGLONES.
093000     IF RHEN-CNT-DETALLE < 5000
093100        ADD 1 TO RHEN-CNT-DETALLE
093200*        LAS CINCO MOVE DE ESTE PARRAFO SIGUEN EL ORDEN FIJO DE LA
093300*        TABLA DE TRABAJO (FECHA, COMENTARIO, PROYECTO, TAREA, HORAS),
093400*        NO EL ORDEN EN QUE VINIERON LAS COLUMNAS EN EL ENCABEZADO.
093500        MOVE RHEN-COLUMNA (RHEN-COL-FECHA)
093600             TO RHEN-FECHA-T (RHEN-CNT-DETALLE)
093700        MOVE RHEN-COLUMNA (RHEN-COL-COMENTARIO)
093800             TO RHEN-COMENTARIO-T (RHEN-CNT-DETALLE)
093900        MOVE RHEN-COLUMNA (RHEN-COL-PROYECTO)
094000             TO RHEN-PROYECTO-T (RHEN-CNT-DETALLE)
094100        MOVE RHEN-COLUMNA (RHEN-COL-TAREA)
094200             TO RHEN-TAREA-T (RHEN-CNT-DETALLE)
094300        MOVE RHEN-COLUMNA (RHEN-COL-HORAS)
094400             TO RHEN-HORAS-T (RHEN-CNT-DETALLE)
094500     ELSE
094600*        EL AVISO SE MANDA POR CONSOLA (NO AL REPORTE) PORQUE ES UN
094700*        PROBLEMA DE VOLUMEN DE ENTRADA, NO UN DATO PARA EL EMPLEADO
094800*        QUE VA A LEER EL REPORTE DE SALDO.
094900        DISPLAY '>>> AVISO: HOJA EXCEDE 5000 RENGLONES, SE '
095000                'DESCARTA EL RESTANTE <<<' UPON CONSOLE
095100     END-IF.
095200 510-AGREGA-RENGLON-DETALLE-E. EXIT.
095300******************************************************************
095400*   ORDENA EL DETALLE DE LA HOJA ASCENDENTE POR FECHA             *
095500******************************************************************
095600 600-ORDENA-DETALLE SECTION.
095700*        SE USA EL VERBO SORT CON ARCHIVO DE TRABAJO (SD RHEN-ORDEN,
095800*        SORTWK1) EN VEZ DE ORDENAR LA TABLA A MANO, IGUAL QUE EN LOS
095900*        DEMAS PROGRAMAS DE CIERRE DEL DEPARTAMENTO (VER BPM 122980).
096000*        LA FECHA ES LA UNICA LLAVE PORQUE EL REPORTE SOLO NECESITA
096100*        SABER, PARA CADA DIA, CUANTAS HORAS SE TRABAJARON; EL ORDEN
096200*        ENTRE RENGLONES DE UN MISMO DIA NO IMPORTA.
096300*    SE APAGA ANTES DE ARRANCAR EL SORT PARA QUE EL PERFORM
096400*    UNTIL FIN-SORT DE 620 NO SE SALGA ANTES DE TIEMPO SI QUEDO
096500*    ENCENDIDA DE UNA HOJA ANTERIOR.
096600*        SE APAGA ANTES DE ARRANCAR EL SORT PARA QUE EL PERFORM
096700*        UNTIL FIN-SORT DE 620 NO SE SALGA ANTES DE TIEMPO SI QUEDO
096800*        ENCENDIDA DE UNA HOJA ANTERIOR.
096900     MOVE 0 TO WKS-SW-FIN-SORT
097000*        SORT ... INPUT PROCEDURE/OUTPUT PROCEDURE EN VEZ DE USING/GIVING
097100*        PORQUE EL DETALLE VIVE EN LA TABLA RHEN-DETALLE (OCCURS), NO EN
097200*        UN ARCHIVO; 610 LIBERA CADA RENGLON DE LA TABLA HACIA EL SORT
097300*        Y 620/625 LOS REGRESAN YA ORDENADOS A LA MISMA TABLA.
097400     SORT RHEN-ORDEN
097500          ON ASCENDING KEY SOR-FECHA
097600          INPUT PROCEDURE IS 610-CARGA-SORT THRU 610-CARGA-SORT-E
097700          OUTPUT PROCEDURE IS 620-DESCARGA-SORT
097800                 THRU 620-DESCARGA-SORT-E.
097900 600-ORDENA-DETALLE-E. EXIT.
098000*
098100 610-CARGA-SORT SECTION.
098200*        RUTINA DE ENTRADA DEL SORT: LIBERA (RELEASE) CADA RENGLON DE
098300*        LA TABLA DE TRABAJO SIN ORDENAR TODAVIA HACIA EL ARCHIVO DE
098400*        TRABAJO DEL SORT.
098500     PERFORM 615-RELEASE-UN-RENGLON THRU 615-RELEASE-UN-RENGLON-E
098600             VARYING RHEN-IDX-DET FROM 1 BY 1
098700             UNTIL RHEN-IDX-DET > RHEN-CNT-DETALLE.
098800 610-CARGA-SORT-E. EXIT.
098900*
099000 615-RELEASE-UN-RENGLON SECTION.
099100*        SE MUEVE CAMPO POR CAMPO (NO GROUP MOVE) PORQUE SOR-REGISTRO
099200*        Y RHEN-DETALLE NO TIENEN EXACTAMENTE LOS MISMOS FILLER AL
099300*        FINAL DEL RENGLON.
099400     MOVE RHEN-FECHA-T      (RHEN-IDX-DET) TO SOR-FECHA
099500*        EL ORDEN DE LOS CAMPOS COMENTARIO/PROYECTO/TAREA/HORAS NO
099600*        AFECTA EL SORT (LA LLAVE ES SOLO LA FECHA); SE COPIAN EN ESTE
099700*        ORDEN SOLO PORQUE ES EL ORDEN DE LA TABLA DE TRABAJO.
099800     MOVE RHEN-COMENTARIO-T (RHEN-IDX-DET) TO SOR-COMENTARIO
099900     MOVE RHEN-PROYECTO-T   (RHEN-IDX-DET) TO SOR-PROYECTO
100000     MOVE RHEN-TAREA-T      (RHEN-IDX-DET) TO SOR-TAREA
100100     MOVE RHEN-HORAS-T      (RHEN-IDX-DET) TO SOR-HORAS
100200     RELEASE SOR-REGISTRO.
100300 615-RELEASE-UN-RENGLON-E. EXIT.
100400*
100500 620-DESCARGA-SORT SECTION.
100600*        RUTINA DE SALIDA DEL SORT: EL PRIMER RETURN SE HACE AQUI
100700*        MISMO (LECTURA DE ARRANQUE) Y LOS DEMAS LOS HACE 625, SIGUIENDO
100800*        LA COSTUMBRE DE ESTE DEPARTAMENTO DE CEBAR EL PRIMER RETURN/
100900*        READ FUERA DEL CICLO PRINCIPAL.
101000     MOVE 0 TO RHEN-CNT-DETALLE
101100     RETURN RHEN-ORDEN
101200        AT END MOVE 1 TO WKS-SW-FIN-SORT
101300     END-RETURN
101400     PERFORM 625-ACUMULA-RETORNO THRU 625-ACUMULA-RETORNO-E
101500             UNTIL FIN-SORT.
101600 620-DESCARGA-SORT-E. EXIT.
101700*
101800 625-ACUMULA-RETORNO SECTION.
101900*        REGRESA LOS RENGLONES YA ORDENADOS A LA MISMA TABLA DE
102000*        TRABAJO (RHEN-DETALLE), QUE QUEDA ASI ORDENADA ASCENDENTE
102100*        POR FECHA PARA QUE 700-RECORRE-RANGO-FECHAS LA PUEDA RECORRER
102200*        EN ORDEN DE CALENDARIO.
102300     ADD 1 TO RHEN-CNT-DETALLE
102400     MOVE SOR-FECHA      TO RHEN-FECHA-T      (RHEN-CNT-DETALLE)
102500*        AL REGRESAR DEL SORT SE RECONSTRUYE LA TABLA DE TRABAJO EN EL
102600*        MISMO ORDEN DE CAMPOS CON QUE SE LIBERO, RENGLON POR RENGLON.
102700     MOVE SOR-COMENTARIO TO RHEN-COMENTARIO-T (RHEN-CNT-DETALLE)
102800     MOVE SOR-PROYECTO   TO RHEN-PROYECTO-T   (RHEN-CNT-DETALLE)
102900     MOVE SOR-TAREA      TO RHEN-TAREA-T      (RHEN-CNT-DETALLE)
103000     MOVE SOR-HORAS      TO RHEN-HORAS-T      (RHEN-CNT-DETALLE)
103100     RETURN RHEN-ORDEN
103200        AT END MOVE 1 TO WKS-SW-FIN-SORT
103300     END-RETURN.
103400 625-ACUMULA-RETORNO-E. EXIT.
103500******************************************************************
103600*   RECORRE CADA DIA CALENDARIO ENTRE LA FECHA MENOR Y LA MAYOR   *
103700*   DEL DETALLE Y EMITE UN RENGLON DE REPORTE POR CADA DIA QUE    *
103800*   NO QUEDE EXCLUIDO                                             *
103900******************************************************************
104000 700-RECORRE-RANGO-FECHAS SECTION.
104100*        EL RANGO A RECORRER VA DESDE LA FECHA MAS PEQUENA HASTA LA
104200*        MAS GRANDE QUE APAREZCA EN EL DETALLE DE LA HOJA (NO DESDE
104300*        UN RANGO FIJO DE CALENDARIO), PORQUE CADA HOJA PUEDE CUBRIR
104400*        UN PERIODO DISTINTO.
104500*        EL JULIANO DE LA FECHA MAYOR SE SACA UNA SOLA VEZ AQUI PARA
104600*        QUE LA CONDICION DEL PERFORM UNTIL NO TENGA QUE RECALCULARLO
104700*        EN CADA VUELTA (FUNCTION INTEGER-OF-DATE DE LA FECHA ACTUAL
104800*        SI SE RECALCULA, PORQUE ESA SI CAMBIA CADA DIA).
104900*        INITIATE SE HACE UNA SOLA VEZ POR HOJA, ANTES DE ENTRAR AL
105000*        CICLO DE DIAS, Y TERMINATE LO DISPARA 800-EMITE-TOTAL-HOJA
105100*        CUANDO YA SE RECORRIO TODO EL RANGO.
105200*        LOS TRES ACUMULADORES DE LA HOJA (TRABAJADO, ESPERADO, SALDO)
105300*        SE REINICIAN JUNTOS PORQUE 730 LOS VA LLENANDO DIA POR DIA
105400*        MIENTRAS SE RECORRE EL RANGO DE FECHAS DE ESTA HOJA.
105500     MOVE 0 TO WKS-HORAS-DONE-TOTAL WKS-HORAS-ESPERADAS-TOTAL
105600               WKS-SALDO-TOTAL
105700     MOVE RHEN-FECHA-T (1)                TO WKS-FECHA-MENOR
105800     MOVE RHEN-FECHA-T (RHEN-CNT-DETALLE)  TO WKS-FECHA-MAYOR
105900     MOVE WKS-FECHA-MENOR TO WKS-FECHA-ACTUAL
106000     COMPUTE WKS-JULIANO-MAYOR =
106100             FUNCTION INTEGER-OF-DATE(WKS-FECHA-MAYOR)
106200     INITIATE RHL-REPORTE-HORAS
106300     PERFORM 705-PROCESA-UN-DIA THRU 705-PROCESA-UN-DIA-E
106400             UNTIL FUNCTION INTEGER-OF-DATE(WKS-FECHA-ACTUAL)
106500                   > WKS-JULIANO-MAYOR.
106600 700-RECORRE-RANGO-FECHAS-E. EXIT.
106700*
106800 705-PROCESA-UN-DIA SECTION.
106900*        POR CADA DIA CALENDARIO: SUMA LAS HORAS REPORTADAS ESE DIA,
107000*        SACA EL DIA DE LA SEMANA, DECIDE SI EL DIA QUEDA EXCLUIDO Y,
107100*        SI NO QUEDA EXCLUIDO, EMITE EL RENGLON DE DETALLE.
107200*        EL AVANCE AL SIGUIENTE DIA SE HACE POR ARITMETICA JULIANA
107300*        (INTEGER-OF-DATE + 1, LUEGO DATE-OF-INTEGER) EN VEZ DE SUMAR
107400*        A MANO EL DIA/MES/ANIO, PARA QUE EL CAMBIO DE MES, DE ANIO Y
107500*        LOS ANIOS BISIESTOS SE RESUELVAN SOLOS (VER BPM 122650, EL
107600*        BUG DE 1994 CON EL CALCULO A MANO DEL DIA DE LA SEMANA EN
107700*        BISIESTOS).
107800     PERFORM 710-SUMA-HORAS-DIA THRU 710-SUMA-HORAS-DIA-E
107900     PERFORM 750-CALCULA-DIA-SEMANA THRU 750-CALCULA-DIA-SEMANA-E
108000     PERFORM 720-EVALUA-EXCLUSION THRU 720-EVALUA-EXCLUSION-E
108100*    SOLO SE EMITE RENGLON DE DETALLE PARA LOS DIAS QUE NO
108200*    QUEDARON EXCLUIDOS; UN DIA EXCLUIDO SIMPLEMENTE NO APARECE
108300*    EN EL REPORTE (NO SE IMPRIME EN CERO).
108400*        SOLO SE EMITE RENGLON DE DETALLE PARA LOS DIAS QUE NO
108500*        QUEDARON EXCLUIDOS; UN DIA EXCLUIDO SIMPLEMENTE NO APARECE
108600*        EN EL REPORTE (NO SE IMPRIME EN CERO).
108700     IF NOT DIA-EXCLUIDO
108800        PERFORM 730-EMITE-DETALLE-DIA THRU 730-EMITE-DETALLE-DIA-E
108900     END-IF
109000     COMPUTE WKS-FECHA-ACTUAL =
109100             FUNCTION DATE-OF-INTEGER
109200             (FUNCTION INTEGER-OF-DATE(WKS-FECHA-ACTUAL) + 1).
109300 705-PROCESA-UN-DIA-E. EXIT.
109400*
109500 710-SUMA-HORAS-DIA SECTION.
109600*        RECORRE TODO EL DETALLE DE LA HOJA (YA ORDENADO POR FECHA)
109700*        SUMANDO LAS HORAS DE LOS RENGLONES QUE COINCIDEN CON EL DIA
109800*        ACTUAL. UN EMPLEADO PUEDE REPORTAR VARIAS ENTRADAS EL MISMO
109900*        DIA (DISTINTO PROYECTO/TAREA) Y TODAS CUENTAN.
110000     MOVE 0 TO WKS-HORAS-TRABAJADAS-DIA
110100     PERFORM 715-SUMA-UN-RENGLON THRU 715-SUMA-UN-RENGLON-E
110200             VARYING RHEN-IDX-DET FROM 1 BY 1
110300             UNTIL RHEN-IDX-DET > RHEN-CNT-DETALLE.
110400 710-SUMA-HORAS-DIA-E. EXIT.
110500*
110600 715-SUMA-UN-RENGLON SECTION.
110700*        COMO LA TABLA YA VIENE ORDENADA POR FECHA, SE PODRIA COMPARAR
110800*        Y SALIRSE EN CUANTO LA FECHA DEL RENGLON SEA MAYOR A LA
110900*        ACTUAL, PERO SE PREFIRIO EL RECORRIDO COMPLETO PARA NO
111000*        COMPLICAR LA CONDICION DE SALIDA CON EL RANGO DE HOJAS SIN
111100*        ENCABEZADO CONOCIDO; EL VOLUMEN POR HOJA (TOPE 5000) NO
111200*        JUSTIFICA LA OPTIMIZACION.
111300     IF RHEN-FECHA-T (RHEN-IDX-DET) = WKS-FECHA-ACTUAL
111400        ADD RHEN-HORAS-T (RHEN-IDX-DET)
111500            TO WKS-HORAS-TRABAJADAS-DIA
111600     END-IF.
111700 715-SUMA-UN-RENGLON-E. EXIT.
111800*
111900 720-EVALUA-EXCLUSION SECTION.
112000*        REGLA DEL DEPARTAMENTO: UN DIA SOLO SE EXCLUYE DEL SALDO SI
112100*        NO SE REPORTARON HORAS ESE DIA. SI EL EMPLEADO SI TRABAJO UN
112200*        SABADO O UN FERIADO, ESE DIA SE REPORTA IGUAL, PARA QUE LE
112300*        CUENTE A FAVOR DEL SALDO (VER BPM 120340 Y 121502).
112400*    POR DEFECTO NINGUN DIA SE EXCLUYE; SOLO SE EXCLUYE SI NO
112500*    HUBO HORAS TRABAJADAS Y ADEMAS COINCIDE CON LA
112600*    CONFIGURACION DE NO LABORABLES.
112700*        POR DEFECTO NINGUN DIA SE EXCLUYE; SOLO SE EXCLUYE SI NO
112800*        HUBO HORAS TRABAJADAS Y ADEMAS COINCIDE CON LA
112900*        CONFIGURACION DE NO LABORABLES.
113000     MOVE 0 TO WKS-SW-DIA-EXCLUIDO
113100*    SOLO SE EVALUA LA EXCLUSION SI NO HUBO HORAS; SI EL
113200*    EMPLEADO REPORTO ALGO ESE DIA YA NO INTERESA SI ERA
113300*    FERIADO O FIN DE SEMANA (REGLA DEL BPM 120340).
113400*        SOLO SE EVALUA LA EXCLUSION SI NO HUBO HORAS; SI EL
113500*        EMPLEADO REPORTO ALGO ESE DIA YA NO INTERESA SI ERA
113600*        FERIADO O FIN DE SEMANA (REGLA DEL BPM 120340).
113700     IF WKS-HORAS-TRABAJADAS-DIA = 0
113800        PERFORM 760-VERIFICA-DIASEM-CONFIG
113900                THRU 760-VERIFICA-DIASEM-CONFIG-E
114000        PERFORM 770-VERIFICA-FECHA-CONFIG
114100                THRU 770-VERIFICA-FECHA-CONFIG-E
114200*        BASTA CON QUE COINCIDA POR DIA DE LA SEMANA O POR FECHA
114300*        ESPECIFICA PARA QUE EL DIA QUEDE EXCLUIDO.
114400        IF DIASEM-COINCIDE OR FECHA-COINCIDE
114500           MOVE 1 TO WKS-SW-DIA-EXCLUIDO
114600        END-IF
114700     END-IF.
114800 720-EVALUA-EXCLUSION-E. EXIT.
114900*
115000 730-EMITE-DETALLE-DIA SECTION.
115100*        EL SALDO DEL DIA ES SIMPLEMENTE LO TRABAJADO MENOS LA
115200*        JORNADA ESPERADA (RHCF-HORAS-ESPERADAS-DIA, PARAMETRIZABLE
115300*        DESDE RHCFGN, VER BPM 118955); PUEDE DAR NEGATIVO SI EL
115400*        EMPLEADO TRABAJO MENOS DE LO ESPERADO.
115500*        EL NOMBRE DEL DIA SE SACA DE LA TABLA FIJA EN ESPANOL (WKS-
115600*        NOMBRES-DIA), NO DE NINGUNA RUTINA DE FECHA/LOCALE DEL
115700*        SISTEMA OPERATIVO.
115800*        EL SALDO SE CALCULA CON COMPUTE (NO ADD/SUBTRACT POR SEPARADO)
115900*        PORQUE PUEDE DAR NEGATIVO Y EL VERBO COMPUTE MANEJA EL SIGNO
116000*        SIN NECESIDAD DE UN IF ADICIONAL.
116100     COMPUTE WKS-SALDO-DIA =
116200             WKS-HORAS-TRABAJADAS-DIA - RHCF-HORAS-ESPERADAS-DIA
116300     MOVE WKS-NOMBRE-DIA (WKS-DIA-SEMANA-ACTUAL)
116400          TO WKS-NOMBRE-DIA-ACTUAL
116500*        GENERATE DISPARA EL RENGLON DE DETALLE DEL REPORT WRITER; SI
116600*        ESTE ES EL PRIMER GENERATE DE LA HOJA, EL REPORT WRITER TAMBIEN
116700*        IMPRIME LA CABECERA DE PAGINA (RHL-CABECERA-COL) ANTES.
116800     GENERATE RHL-DETALLE
116900     ADD WKS-HORAS-TRABAJADAS-DIA  TO WKS-HORAS-DONE-TOTAL
117000     ADD RHCF-HORAS-ESPERADAS-DIA  TO WKS-HORAS-ESPERADAS-TOTAL.
117100 730-EMITE-DETALLE-DIA-E. EXIT.
117200*
117300 750-CALCULA-DIA-SEMANA SECTION.
117400*        SE USA ARITMETICA DE FECHA JULIANA (FUNCTION INTEGER-OF-
117500*        DATE) CONTRA UN DOMINGO CONOCIDO (07/01/1900, VER 100-
117600*        INICIO) EN VEZ DE CUALQUIER RUTINA DE CALENDARIO DEL SISTEMA
117700*        OPERATIVO, PARA QUE EL PROGRAMA DE COMO RESULTADO EXACTAMENTE
117800*        LO MISMO SIN IMPORTAR DONDE SE COMPILE O CORRA.
117900*        LA NUMERACION ES 1=DOMINGO...7=SABADO, IGUAL QUE SE ESPERA
118000*        EN RHCFG01 PARA LOS DIAS DE LA SEMANA NO LABORABLES.
118100     COMPUTE WKS-JULIANO-ACTUAL =
118200             FUNCTION INTEGER-OF-DATE(WKS-FECHA-ACTUAL)
118300     COMPUTE WKS-DIA-SEMANA-ACTUAL =
118400             FUNCTION REM(WKS-JULIANO-ACTUAL -
118500                          WKS-JULIANO-REF-DOMINGO 7) + 1.
118600 750-CALCULA-DIA-SEMANA-E. EXIT.
118700*
118800 760-VERIFICA-DIASEM-CONFIG SECTION.
118900*        RECORRE LA TABLA DE DIAS DE LA SEMANA NO LABORABLES (TOPE 7)
119000*        BUSCANDO SI EL DIA ACTUAL CAE EN ALGUNO DE ELLOS.
119100*    SE REINICIA EN CADA DIA PORQUE ES UNA COMPARACION NUEVA
119200*    CONTRA LA TABLA DE DIAS DE LA SEMANA NO LABORABLES.
119300*        SE REINICIA EN CADA DIA PORQUE ES UNA COMPARACION NUEVA
119400*        CONTRA LA TABLA DE DIAS DE LA SEMANA NO LABORABLES.
119500     MOVE 0 TO WKS-SW-COINCIDE-DIASEM
119600     PERFORM 765-COMPARA-DIASEM THRU 765-COMPARA-DIASEM-E
119700             VARYING RHCF-IDX-DIASEM FROM 1 BY 1
119800             UNTIL RHCF-IDX-DIASEM > RHCF-CANT-DIASEM-NL.
119900 760-VERIFICA-DIASEM-CONFIG-E. EXIT.
120000*
120100 765-COMPARA-DIASEM SECTION.
120200*        COMPARACION SENCILLA CONTRA UN RENGLON DE LA TABLA; NO SE
120300*        SALE DEL CICLO AL PRIMER ACIERTO PORQUE LA TABLA ES
120400*        PEQUENA (TOPE 7) Y NO VALE LA PENA COMPLICAR LA CONDICION
120500*        DEL PERFORM VARYING.
120600*    COMPARACION DIRECTA CONTRA EL RENGLON DE LA TABLA QUE TOCA
120700*    EN ESTA VUELTA DEL PERFORM VARYING.
120800*        COMPARACION DIRECTA CONTRA EL RENGLON DE LA TABLA QUE TOCA
120900*        EN ESTA VUELTA DEL PERFORM VARYING.
121000     IF RHCF-DIASEM-NL (RHCF-IDX-DIASEM) = WKS-DIA-SEMANA-ACTUAL
121100        MOVE 1 TO WKS-SW-COINCIDE-DIASEM
121200     END-IF.
121300 765-COMPARA-DIASEM-E. EXIT.
121400*
121500 770-VERIFICA-FECHA-CONFIG SECTION.
121600*        RECORRE LA TABLA DE FECHAS ESPECIFICAS NO LABORABLES (TOPE
121700*        365, VER 220-CARGA-FECHAS-NL) BUSCANDO SI LA FECHA ACTUAL
121800*        APARECE COMO FERIADO O DIA ESPECIAL CONFIGURADO.
121900*    SE REINICIA EN CADA DIA POR LA MISMA RAZON, PERO CONTRA LA
122000*    TABLA DE FECHAS ESPECIFICAS.
122100*        SE REINICIA EN CADA DIA POR LA MISMA RAZON, PERO CONTRA LA
122200*        TABLA DE FECHAS ESPECIFICAS.
122300     MOVE 0 TO WKS-SW-COINCIDE-FECHA
122400     PERFORM 775-COMPARA-FECHA THRU 775-COMPARA-FECHA-E
122500             VARYING RHCF-IDX-FECHA FROM 1 BY 1
122600             UNTIL RHCF-IDX-FECHA > RHCF-CANT-FECHAS-NL.
122700 770-VERIFICA-FECHA-CONFIG-E. EXIT.
122800*
122900 775-COMPARA-FECHA SECTION.
123000*        MISMA IDEA DE 765 PERO CONTRA LA TABLA DE FECHAS EN VEZ DE
123100*        LA TABLA DE DIAS DE LA SEMANA.
123200*    IGUAL QUE ARRIBA PERO CONTRA LA TABLA DE FECHAS.
123300*        IGUAL QUE ARRIBA PERO CONTRA LA TABLA DE FECHAS.
123400     IF RHCF-FECHA-NL (RHCF-IDX-FECHA) = WKS-FECHA-ACTUAL
123500        MOVE 1 TO WKS-SW-COINCIDE-FECHA
123600     END-IF.
123700 775-COMPARA-FECHA-E. EXIT.
123800******************************************************************
123900*   CIERRA EL REPORTE DE LA HOJA (DISPARA EL TOTAL)               *
124000******************************************************************
124100 800-EMITE-TOTAL-HOJA SECTION.
124200*        EL SALDO TOTAL DE LA HOJA ES LA SUMA DE LOS SALDOS DIARIOS,
124300*        PERO SE RECALCULA AQUI CONTRA LOS ACUMULADOS (NO SUMANDO LOS
124400*        SALDOS DIARIOS UNO POR UNO) PARA EVITAR ARRASTRE DE ERROR DE
124500*        REDONDEO ENTRE RENGLONES.
124600*        TERMINATE ES LO QUE DISPARA EL RENGLON DE CONTROL FOOTING
124700*        FINAL (RHL-TOTAL-HOJA) DEL REPORT WRITER PARA ESTA HOJA.
124800*        IGUAL QUE EN 730: SE USA COMPUTE PORQUE EL TOTAL DE LA HOJA
124900*        TAMBIEN PUEDE SALIR NEGATIVO SI EL SALDO ACUMULADO DEL PERIODO
125000*        QUEDO EN CONTRA DEL EMPLEADO.
125100     COMPUTE WKS-SALDO-TOTAL =
125200             WKS-HORAS-DONE-TOTAL - WKS-HORAS-ESPERADAS-TOTAL
125300     TERMINATE RHL-REPORTE-HORAS.
125400 800-EMITE-TOTAL-HOJA-E. EXIT.
125500******************************************************************
125600*   CIERRA ARCHIVOS Y DEJA CONSTANCIA DE LO PROCESADO EN LA       *
125700*   CONSOLA DE OPERACION                                          *
125800******************************************************************
125900 900-FINALIZAR SECTION.
126000*        RESUMEN DE CONTROL POR CONSOLA PARA EL OPERADOR: CUANTOS
126100*        ARCHIVOS SE PROCESARON, CUANTAS HOJAS SACARON REPORTE Y
126200*        CUANTAS SE QUEDARON SIN ENCABEZADO VALIDO. NO ES PARTE DEL
126300*        REPORTE RHREPO, SOLO QUEDA EN EL LOG DE LA CORRIDA.
126400     DISPLAY '****************************************' UPON CONSOLE
126500     DISPLAY 'RHSALDO - NUMERO DE CORRIDA     : '
126600              WKS-CNT-CORRIDA UPON CONSOLE
126700     DISPLAY 'RHSALDO - ARCHIVOS PROCESADOS   : '
126800              WKS-CNT-ARCHIVOS-PROCESADOS UPON CONSOLE
126900     DISPLAY 'RHSALDO - HOJAS CON REPORTE     : '
127000              WKS-CNT-HOJAS-PROCESADAS UPON CONSOLE
127100     DISPLAY 'RHSALDO - HOJAS SIN ENCABEZADO  : '
127200              WKS-CNT-HOJAS-SIN-ENCAB UPON CONSOLE
127300     IF SW-MODO-PRUEBA
127400        DISPLAY 'RHSALDO - CORRIDA EN MODO DE PRUEBA (UPSI-0)'
127500                UPON CONSOLE
127600     END-IF
127700     DISPLAY '****************************************' UPON CONSOLE
127800*        SOLO SE CIERRAN AQUI LOS TRES ARCHIVOS FIJOS: RHENTR SE ABRE
127900*        Y SE CIERRA POR SEPARADO EN 300-PROCESA-ARCHIVOS, UNA VEZ POR
128000*        CADA HOJA DE LA LISTA, NO AL FINAL DE TODA LA CORRIDA.
128100     CLOSE RHLIST RHCFGN RHREPO.
128200 900-FINALIZAR-E. EXIT.
